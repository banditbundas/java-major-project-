000100******************************************************************
000200*    VACGN    -  LINKAGE AREA FOR CALL "OLBVACGN"                *
000300******************************************************************
000400*    ACCOUNT NUMBER GENERATION - NO INPUT FIELDS; THE ROUTINE    *
000500*    ROLLS ITS OWN CANDIDATE AND PROBES ACCTMST (VIA            *
000600*    CALL "OLBVACCT" MODE="FIND") UNTIL IT FINDS ONE FREE.       *
000700*------------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------------
001000* TAG    DEV      DATE       DESCRIPTION
001100*------ -------- ---------- -------------------------------------
001200* OLB013  RCOBB    02/09/1990 - INITIAL VERSION.
001300*------------------------------------------------------------------
001400 01  WK-C-VACGN-RECORD.
001500     05  WK-C-VACGN-OUTPUT.
001600         10  WK-C-VACGN-ACC-NUMBER   PIC X(20).
001700         10  WK-C-VACGN-ERROR-CD     PIC X(07) VALUE SPACES.
001800     05  FILLER                      PIC X(01) VALUE SPACE.
001900