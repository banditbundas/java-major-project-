000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OLBPOSTR.
000500 AUTHOR.         R. COBB.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS.
000700 DATE-WRITTEN.   17 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RETAIL BANKING SYSTEMS - PRODUCTION.
001000*
001100*DESCRIPTION :  THIS IS THE TRANSACTION POSTING ENGINE - THE MAIN
001200*               BATCH DRIVER FOR THE NIGHTLY (OR ON-DEMAND) RUN
001300*               AGAINST THE REQUEST FILE TXNREQF.  ONE RECORD IN
001400*               TXNREQF IS ONE REQUESTED DEPOSIT, WITHDRAWAL,
001500*               INTERNAL TRANSFER OR EXTERNAL TRANSFER.  REQUESTS
001600*               ARE PROCESSED IN FILE ORDER, NO RE-SEQUENCING.
001700*
001800*               FOR EACH REQUEST THIS PROGRAM LOOKS UP THE FROM
001900*               AND TO ACCOUNTS (CALL OLBVACCT MODE "LOOK"),
002000*               SCREENS THE AMOUNT AND ACCOUNT-NOT-FOUND RULES
002100*               THAT APPLY BEFORE ANY BALANCE IS TOUCHED, THEN
002200*               HANDS THE REQUEST TO OLBVTXPO FOR VALIDATION AND
002300*               POSTING.  EVERY REQUEST - POSTED OR REJECTED -
002400*               GETS ONE RECORD APPENDED TO THE LEDGER VIA
002500*               OLBVLEDG, AND ONE ENTRY IN THE PER-TYPE CONTROL
002600*               TOTALS PRINTED ON CTLRPT AT END OF RUN.
002700*
002800*================================================================
002900* HISTORY OF MODIFICATION:
003000*================================================================
003100* TAG    DEV      DATE       DESCRIPTION
003200*------ -------- ---------- -------------------------------------
003300* OLB010  RCOBB    17/05/1988 - INITIAL VERSION - DEPOSIT AND
003400*                               WITHDRAWAL REQUESTS ONLY, POSTED
003500*                               DIRECTLY AGAINST OLBVACCT.
003600* OLB023  RCOBB    03/02/1993 - ROUTE EVERY REQUEST THROUGH THE
003700*                               NEW OLBVTXPO VALIDATION/POSTING
003800*                               ROUTINE INSTEAD OF CALLING
003900*                               OLBVACCT DIRECTLY - PICKS UP
004000*                               INTERNAL AND EXTERNAL TRANSFER
004100*                               FOR FREE AND KEEPS THE POSTING
004200*                               RULES IN ONE PLACE.
004300* OLB042  TKOH     21/09/1998 - Y2K: RUN DATE ACCEPTED AS 8-DIGIT
004400*                               CCYYMMDD AND PASSED THROUGH TO
004500*                               OLBXTXID/OLBVTXPO UNCHANGED - SEE
004600*                               THOSE PROGRAMS FOR THE DETAIL.
004700* OLB056  MPATEL   19/08/2006 - ADD BILL_PAYMENT, RECHARGE AND
004800*                               INTEREST ROWS TO THE CONTROL
004900*                               TOTALS TABLE SO CTLRPT CARRIES
005000*                               THE FULL TYPE LIST USED ACROSS
005100*                               THE LEDGER, EVEN THOUGH THIS
005200*                               BATCH ITSELF ONLY EVER POSTS
005300*                               DEPOSIT, WITHDRAWAL AND TRANSFER.
005400* OLB091  SJOSHI   02/07/2009 - WS-POSTR-GRAND-AMOUNT AND THE
005500*                               WS-POSTR-TOT-AMOUNT TABLE WERE ZONED
005600*                               DISPLAY, NOT PACKED - REDECLARED
005700*                               COMP-3 TO MATCH HOUSE STANDARD ON
005800*                               MONETARY FIELDS.
005900*----------------------------------------------------------------*
006000 EJECT
006100**********************
006200 ENVIRONMENT DIVISION.
006300**********************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-AS400.
006600 OBJECT-COMPUTER.  IBM-AS400.
006700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006800                   C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT TXNREQF-FILE  ASSIGN TO TXNREQF
007300            ORGANIZATION     IS LINE SEQUENTIAL
007400            FILE STATUS      IS WK-C-FILE-STATUS.
007500
007600     SELECT CTLRPT-FILE   ASSIGN TO CTLRPT
007700            ORGANIZATION     IS LINE SEQUENTIAL
007800            FILE STATUS      IS WK-C-CTLRPT-STATUS.
007900
008000 EJECT
008100***************
008200 DATA DIVISION.
008300***************
008400 FILE SECTION.
008500**************
008600 FD  TXNREQF-FILE
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS TXNREQ-RECORD.
008900     COPY TXNREQ.
009000
009100 FD  CTLRPT-FILE
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS CTLRPT-RECORD.
009400 01  CTLRPT-RECORD                   PIC X(132).
009500
009600*************************
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01  FILLER                          PIC X(24)        VALUE
010000     "** PROGRAM OLBPOSTR **".
010100
010200 01  WK-C-CTLRPT-STATUS              PIC X(02) VALUE "00".
010300
010400 01  WK-C-COMMON.
010500     COPY OLBCMWS.
010600
010700 01  WK-C-WORK-AREA.
010800     05  WS-POSTR-EOF-SW             PIC X(01) VALUE "N".
010900         88  WS-POSTR-END-OF-REQUESTS    VALUE "Y".
011000     05  WS-POSTR-REQS-READ          PIC 9(08) COMP  VALUE ZERO.
011100     05  WS-POSTR-REQS-REJECTED      PIC 9(08) COMP  VALUE ZERO.
011200     05  WS-POSTR-GRAND-COUNT        PIC 9(08) COMP  VALUE ZERO.
011300     05  WS-POSTR-GRAND-AMOUNT       PIC S9(17)V99 COMP-3 VALUE ZERO.
011400     05  WS-POSTR-TOT-IDX            PIC 9(04) COMP  VALUE ZERO.
011500     05  WS-POSTR-REJECT-REASON      PIC X(40)       VALUE SPACES.
011600     05  FILLER                      PIC X(01) VALUE SPACE.
011700     05  WS-POSTR-TOT-COUNT          PIC 9(08) COMP  VALUE ZERO
011800                                     OCCURS 6 TIMES.
011900     05  WS-POSTR-TOT-AMOUNT         PIC S9(17)V99 COMP-3 VALUE ZERO
012000                                     OCCURS 6 TIMES.
012100
012200*------------------------------------------------------------------
012300* FIXED TYPE LIST AND PRINT ORDER FOR THE CONTROL REPORT - LOADED
012400* BY VALUE BELOW AND RE-SEEN AS A TABLE THROUGH THE REDEFINES.
012500*------------------------------------------------------------------
012600 01  WS-POSTR-TYPE-INIT.
012700     05  FILLER                      PIC X(12) VALUE "DEPOSIT".
012800     05  FILLER                      PIC X(12) VALUE "WITHDRAWAL".
012900     05  FILLER                      PIC X(12) VALUE "TRANSFER".
013000     05  FILLER                      PIC X(12) VALUE "BILL_PAYMENT".
013100     05  FILLER                      PIC X(12) VALUE "RECHARGE".
013200     05  FILLER                      PIC X(12) VALUE "INTEREST".
013300 01  WS-POSTR-TYPE-TABLE REDEFINES WS-POSTR-TYPE-INIT.
013400     05  WS-POSTR-TYPE-ENTRY         PIC X(12) OCCURS 6 TIMES
013500                                     INDEXED BY WS-POSTR-TYP-IDX.
013600
013700*------------------------------------------------------------------
013800* WORKING COPY OF THE LEDGER LAYOUT - GIVES THE CONTROL-TOTAL
013900* PARAGRAPH THE TOTALS-VIEW REDEFINES WITHOUT QUALIFYING THROUGH
014000* THE VLEDG LINKAGE AREA, WHICH IS FLAT AND HAS NO GROUPING OF
014100* ITS OWN.
014200*------------------------------------------------------------------
014300 01  WS-POSTR-LEDGER-RECORD.
014400     COPY TXNLEDG.
014500
014600 01  WS-POSTR-HDG-1                  PIC X(50) VALUE
014700     "TRANSACTION TYPE      COUNT          TOTAL AMOUNT".
014800 01  WS-POSTR-HDG-2                  PIC X(50) VALUE
014900     "--------------------  -----  --------------------".
015000
015100 01  WS-POSTR-DETAIL-LINE.
015200     05  WS-POSTR-DL-TYPE            PIC X(20) VALUE SPACES.
015300     05  FILLER                      PIC X(02) VALUE SPACES.
015400     05  WS-POSTR-DL-COUNT           PIC ZZZZ9.
015500     05  FILLER                      PIC X(07) VALUE SPACES.
015600     05  WS-POSTR-DL-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99.
015700     05  FILLER                      PIC X(82) VALUE SPACES.
015800
015900*------------------------------------------------------------------
016000* CALL PARAMETER AREAS FOR THE FOUR SUBPROGRAMS THIS DRIVER CALLS.
016100* THESE BELONG IN WORKING-STORAGE, NOT LINKAGE SECTION - OLBPOSTR
016200* IS THE TOP OF THE CALL CHAIN AND OWNS THE STORAGE IT PASSES
016300* DOWN, IT DOES NOT RECEIVE IT FROM A CALLER OF ITS OWN.
016400*------------------------------------------------------------------
016500     COPY VACCT.
016600     COPY VTXPO.
016700     COPY VLEDG.
016800     COPY XTXID.
016900     EJECT
017000*****************
017100 PROCEDURE DIVISION.
017200*****************
017300 MAIN-MODULE.
017400     PERFORM A000-INITIALIZATION
017500        THRU A099-INITIALIZATION-EX.
017600
017700     PERFORM B000-LOOKUP-ACCOUNTS
017800        THRU B099-LOOKUP-ACCOUNTS-EX
017900        UNTIL WS-POSTR-END-OF-REQUESTS.
018000
018100     PERFORM F000-PRINT-CONTROL-REPORT
018200        THRU F099-PRINT-CONTROL-REPORT-EX.
018300
018400     PERFORM Z000-END-PROGRAM-ROUTINE
018500        THRU Z099-END-PROGRAM-ROUTINE-EX.
018600     GOBACK.
018700
018800*----------------------------------------------------------------*
018900 A000-INITIALIZATION.
019000*----------------------------------------------------------------*
019100     ACCEPT   WK-C-RUN-DATE         FROM DATE YYYYMMDD.
019200     ACCEPT   WK-C-RUN-TIME         FROM TIME.
019300
019400     OPEN INPUT TXNREQF-FILE.
019500     IF      NOT WK-C-SUCCESSFUL
019600             DISPLAY "OLBPOSTR - OPEN FILE ERROR - TXNREQF"
019700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800             GO TO Y900-ABNORMAL-TERMINATION.
019900
020000     OPEN OUTPUT CTLRPT-FILE.
020100     IF      WK-C-CTLRPT-STATUS NOT = "00"
020200             DISPLAY "OLBPOSTR - OPEN FILE ERROR - CTLRPT"
020300             DISPLAY "FILE STATUS IS " WK-C-CTLRPT-STATUS
020400             GO TO Y900-ABNORMAL-TERMINATION.
020500
020600     PERFORM A100-READ-NEXT-REQUEST
020700        THRU A199-READ-NEXT-REQUEST-EX.
020800
020900 A099-INITIALIZATION-EX.
021000     EXIT.
021100*----------------------------------------------------------------*
021200 A100-READ-NEXT-REQUEST.
021300*----------------------------------------------------------------*
021400     READ    TXNREQF-FILE
021500         AT END
021600             SET  WS-POSTR-END-OF-REQUESTS TO TRUE
021700             GO TO A199-READ-NEXT-REQUEST-EX.
021800
021900     IF      NOT WK-C-SUCCESSFUL
022000             DISPLAY "OLBPOSTR - READ FILE ERROR - TXNREQF"
022100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200             GO TO Y900-ABNORMAL-TERMINATION.
022300
022400     ADD     1                   TO    WS-POSTR-REQS-READ.
022500
022600 A199-READ-NEXT-REQUEST-EX.
022700     EXIT.
022800*----------------------------------------------------------------*
022900 B000-LOOKUP-ACCOUNTS.
023000*----------------------------------------------------------------*
023100     MOVE    SPACES              TO    WS-POSTR-REJECT-REASON.
023200     MOVE    SPACES              TO    WK-C-VACCT-RECORD.
023300     MOVE    SPACES              TO    WK-C-VTXPO-RECORD.
023400
023500     IF      REQ-AMOUNT NOT > ZERO
023600             MOVE "Invalid amount" TO  WS-POSTR-REJECT-REASON
023700             GO TO B290-REJECT-REQUEST.
023800
023900     MOVE    "N"                 TO    WK-C-VTXPO-FROM-FOUND-SW.
024000     MOVE    "N"                 TO    WK-C-VTXPO-TO-FOUND-SW.
024100     MOVE    ZERO                TO    WK-C-VTXPO-FROM-BALANCE.
024200
024300     IF      REQ-FROM-ACCOUNT NOT = SPACES
024400             MOVE "LOOK"         TO    WK-C-VACCT-MODE
024500             MOVE REQ-FROM-ACCOUNT TO  WK-C-VACCT-ACC-NUMBER
024600             CALL "OLBVACCT"     USING WK-C-VACCT-RECORD
024700             IF  NOT WK-C-VACCT-FOUND
024800                 MOVE "Account not found" TO WS-POSTR-REJECT-REASON
024900                 GO TO B290-REJECT-REQUEST
025000             END-IF
025100             SET WK-C-VTXPO-FROM-FOUND TO TRUE
025200             MOVE WK-C-VACCT-OUT-BALANCE TO WK-C-VTXPO-FROM-BALANCE
025300     END-IF.
025400
025500     IF      REQ-TO-ACCOUNT NOT = SPACES
025600             MOVE "LOOK"         TO    WK-C-VACCT-MODE
025700             MOVE REQ-TO-ACCOUNT TO    WK-C-VACCT-ACC-NUMBER
025800             CALL "OLBVACCT"     USING WK-C-VACCT-RECORD
025900             IF  NOT WK-C-VACCT-FOUND
026000                 MOVE "Account not found" TO WS-POSTR-REJECT-REASON
026100                 GO TO B290-REJECT-REQUEST
026200             END-IF
026300             SET WK-C-VTXPO-TO-FOUND TO TRUE
026400     END-IF.
026500
026600     PERFORM C000-DISPATCH-REQUEST
026700        THRU C099-DISPATCH-REQUEST-EX.
026800
026900     GO TO B299-LOOKUP-ACCOUNTS-EX.
027000
027100 B290-REJECT-REQUEST.
027200     PERFORM E100-BUILD-REJECT-RECORD
027300        THRU E199-BUILD-REJECT-RECORD-EX.
027400
027500 B299-LOOKUP-ACCOUNTS-EX.
027600     PERFORM A100-READ-NEXT-REQUEST
027700        THRU A199-READ-NEXT-REQUEST-EX.
027800
027900 B099-LOOKUP-ACCOUNTS-EX.
028000     EXIT.
028100*----------------------------------------------------------------*
028200 C000-DISPATCH-REQUEST.
028300*----------------------------------------------------------------*
028400     MOVE    WK-C-RUN-DATE       TO    WK-C-XTXID-RUN-DATE.
028500     MOVE    WK-C-RUN-TIME       TO    WK-C-XTXID-RUN-TIME.
028600     CALL    "OLBXTXID"          USING WK-C-XTXID-RECORD.
028700
028800     MOVE    WK-C-XTXID-TXN-ID   TO    WK-C-VTXPO-TXN-ID.
028900     MOVE    REQ-TYPE            TO    WK-C-VTXPO-REQ-TYPE.
029000     MOVE    REQ-FROM-ACCOUNT    TO    WK-C-VTXPO-FROM-ACCT.
029100     MOVE    REQ-TO-ACCOUNT      TO    WK-C-VTXPO-TO-ACCT.
029200     MOVE    REQ-EXTERNAL-ACCOUNT TO   WK-C-VTXPO-EXT-ACCT.
029300     MOVE    REQ-IFSC            TO    WK-C-VTXPO-IFSC.
029400     MOVE    REQ-AMOUNT          TO    WK-C-VTXPO-AMOUNT.
029500     MOVE    REQ-DESCRIPTION     TO    WK-C-VTXPO-DESCRIPTION.
029600     MOVE    WK-C-RUN-DATE       TO    WK-C-VTXPO-RUN-DATE.
029700     MOVE    WK-C-RUN-TIME       TO    WK-C-VTXPO-RUN-TIME.
029800     CALL    "OLBVTXPO"          USING WK-C-VTXPO-RECORD.
029900
030000     PERFORM D000-WRITE-LEDGER
030100        THRU D099-WRITE-LEDGER-EX.
030200
030300 C099-DISPATCH-REQUEST-EX.
030400     EXIT.
030500*----------------------------------------------------------------*
030600 D000-WRITE-LEDGER.
030700*----------------------------------------------------------------*
030800     MOVE    SPACES              TO    WK-C-VLEDG-RECORD.
030900     MOVE    "WRIT"              TO    WK-C-VLEDG-MODE.
031000     MOVE    WK-C-VTXPO-TXN-ID   TO    WK-C-VLEDG-TXN-ID.
031100     MOVE    WK-C-VTXPO-OUT-FROM TO    WK-C-VLEDG-FROM-ACCT.
031200     MOVE    WK-C-VTXPO-OUT-TO   TO    WK-C-VLEDG-TO-ACCT.
031300     MOVE    WK-C-VTXPO-OUT-EXT  TO    WK-C-VLEDG-EXT-ACCT.
031400     MOVE    WK-C-VTXPO-OUT-AMOUNT TO  WK-C-VLEDG-AMOUNT.
031500     MOVE    WK-C-VTXPO-OUT-TYPE TO    WK-C-VLEDG-TYPE.
031600     MOVE    WK-C-VTXPO-OUT-STATUS TO  WK-C-VLEDG-STATUS.
031700     MOVE    WK-C-VTXPO-OUT-DESC TO    WK-C-VLEDG-DESCRIPTION.
031800     MOVE    WK-C-VTXPO-OUT-DATE TO    WK-C-VLEDG-DATE.
031900     MOVE    SPACES              TO    WK-C-VLEDG-REFERENCE.
032000     MOVE    WK-C-VTXPO-OUT-REMARKS TO WK-C-VLEDG-REMARKS.
032100     CALL    "OLBVLEDG"          USING WK-C-VLEDG-RECORD.
032200
032300     IF      WK-C-VTXPO-REJECTED
032400             ADD  1               TO   WS-POSTR-REQS-REJECTED
032500     ELSE
032600             PERFORM E000-ACCUM-TOTALS
032700                THRU E099-ACCUM-TOTALS-EX
032800     END-IF.
032900
033000 D099-WRITE-LEDGER-EX.
033100     EXIT.
033200*----------------------------------------------------------------*
033300 E000-ACCUM-TOTALS.
033400*----------------------------------------------------------------*
033500     SET     WS-POSTR-TYP-IDX    TO    1.
033600     SEARCH  WS-POSTR-TYPE-ENTRY
033700             VARYING WS-POSTR-TOT-IDX
033800         AT END
033900             DISPLAY "OLBPOSTR - TXN TYPE NOT ON CONTROL TABLE"
034000             DISPLAY "TYPE IS " WK-C-VTXPO-OUT-TYPE
034100             GO TO Y900-ABNORMAL-TERMINATION
034200         WHEN WS-POSTR-TYPE-ENTRY (WS-POSTR-TYP-IDX)
034300                               =   WK-C-VTXPO-OUT-TYPE
034400             ADD  1            TO    WS-POSTR-TOT-COUNT (WS-POSTR-TOT-IDX)
034500             ADD  WK-C-VTXPO-OUT-AMOUNT
034600                               TO    WS-POSTR-TOT-AMOUNT (WS-POSTR-TOT-IDX)
034700             ADD  1            TO    WS-POSTR-GRAND-COUNT
034800             ADD  WK-C-VTXPO-OUT-AMOUNT
034900                               TO    WS-POSTR-GRAND-AMOUNT
035000     END-SEARCH.
035100
035200 E099-ACCUM-TOTALS-EX.
035300     EXIT.
035400*----------------------------------------------------------------*
035500 E100-BUILD-REJECT-RECORD.
035600*----------------------------------------------------------------*
035700     MOVE    WK-C-RUN-DATE       TO    WK-C-XTXID-RUN-DATE.
035800     MOVE    WK-C-RUN-TIME       TO    WK-C-XTXID-RUN-TIME.
035900     CALL    "OLBXTXID"          USING WK-C-XTXID-RECORD.
036000
036100     MOVE    SPACES              TO    WK-C-VLEDG-RECORD.
036200     MOVE    "WRIT"              TO    WK-C-VLEDG-MODE.
036300     MOVE    WK-C-XTXID-TXN-ID   TO    WK-C-VLEDG-TXN-ID.
036400     MOVE    REQ-FROM-ACCOUNT    TO    WK-C-VLEDG-FROM-ACCT.
036500     MOVE    REQ-TO-ACCOUNT      TO    WK-C-VLEDG-TO-ACCT.
036600     MOVE    REQ-EXTERNAL-ACCOUNT TO   WK-C-VLEDG-EXT-ACCT.
036700     MOVE    REQ-AMOUNT          TO    WK-C-VLEDG-AMOUNT.
036800     IF      REQ-TYPE-EXT-TRANSFER
036900             MOVE "TRANSFER"     TO    WK-C-VLEDG-TYPE
037000     ELSE
037100             MOVE REQ-TYPE       TO    WK-C-VLEDG-TYPE
037200     END-IF.
037300     MOVE    "FAILED"            TO    WK-C-VLEDG-STATUS.
037400     IF      REQ-DESCRIPTION = SPACES
037500             MOVE "Transaction rejected" TO WK-C-VLEDG-DESCRIPTION
037600     ELSE
037700             MOVE REQ-DESCRIPTION TO    WK-C-VLEDG-DESCRIPTION
037800     END-IF.
037900     MOVE    SPACES              TO    WK-C-VLEDG-DATE.
038000     MOVE    SPACES              TO    WK-C-VLEDG-REFERENCE.
038100     STRING  "Transaction failed: " WS-POSTR-REJECT-REASON
038200             DELIMITED BY SIZE INTO WK-C-VLEDG-REMARKS.
038300     CALL    "OLBVLEDG"          USING WK-C-VLEDG-RECORD.
038400
038500     ADD     1                   TO    WS-POSTR-REQS-REJECTED.
038600
038700 E199-BUILD-REJECT-RECORD-EX.
038800     EXIT.
038900*----------------------------------------------------------------*
039000 F000-PRINT-CONTROL-REPORT.
039100*----------------------------------------------------------------*
039200     WRITE   CTLRPT-RECORD       FROM  WS-POSTR-HDG-1.
039300     WRITE   CTLRPT-RECORD       FROM  WS-POSTR-HDG-2.
039400
039500     PERFORM F100-PRINT-TYPE-ROW
039600        THRU F199-PRINT-TYPE-ROW-EX
039700        VARYING WS-POSTR-TOT-IDX FROM 1 BY 1
039800        UNTIL WS-POSTR-TOT-IDX > 6.
039900
040000     WRITE   CTLRPT-RECORD       FROM  WS-POSTR-HDG-2.
040100
040200     MOVE    SPACES              TO    WS-POSTR-DETAIL-LINE.
040300     MOVE    "GRAND TOTAL"       TO    WS-POSTR-DL-TYPE.
040400     MOVE    WS-POSTR-GRAND-COUNT TO   WS-POSTR-DL-COUNT.
040500     MOVE    WS-POSTR-GRAND-AMOUNT TO  WS-POSTR-DL-AMOUNT.
040600     WRITE   CTLRPT-RECORD       FROM  WS-POSTR-DETAIL-LINE.
040700
040800     MOVE    SPACES              TO    WS-POSTR-DETAIL-LINE.
040900     MOVE    "REJECTED REQUESTS" TO    WS-POSTR-DL-TYPE.
041000     MOVE    WS-POSTR-REQS-REJECTED TO WS-POSTR-DL-COUNT.
041100     MOVE    SPACES              TO    WS-POSTR-DL-AMOUNT.
041200     WRITE   CTLRPT-RECORD       FROM  WS-POSTR-DETAIL-LINE.
041300
041400 F099-PRINT-CONTROL-REPORT-EX.
041500     EXIT.
041600*----------------------------------------------------------------*
041700 F100-PRINT-TYPE-ROW.
041800*----------------------------------------------------------------*
041900     MOVE    SPACES              TO    WS-POSTR-DETAIL-LINE.
042000     MOVE    WS-POSTR-TYPE-ENTRY (WS-POSTR-TOT-IDX)
042100                                 TO    WS-POSTR-DL-TYPE.
042200     MOVE    WS-POSTR-TOT-COUNT (WS-POSTR-TOT-IDX)
042300                                 TO    WS-POSTR-DL-COUNT.
042400     MOVE    WS-POSTR-TOT-AMOUNT (WS-POSTR-TOT-IDX)
042500                                 TO    WS-POSTR-DL-AMOUNT.
042600     WRITE   CTLRPT-RECORD       FROM  WS-POSTR-DETAIL-LINE.
042700
042800 F199-PRINT-TYPE-ROW-EX.
042900     EXIT.
043000*----------------------------------------------------------------*
043100 Y900-ABNORMAL-TERMINATION.
043200*----------------------------------------------------------------*
043300     SET     WK-C-ABEND-REQUESTED TO    TRUE.
043400     DISPLAY "OLBPOSTR - ABNORMAL TERMINATION".
043500     PERFORM Z000-END-PROGRAM-ROUTINE
043600        THRU Z099-END-PROGRAM-ROUTINE-EX.
043700     MOVE    16                  TO    RETURN-CODE.
043800     GOBACK.
043900*----------------------------------------------------------------*
044000 Z000-END-PROGRAM-ROUTINE.
044100*----------------------------------------------------------------*
044200     MOVE    "CLOS"              TO    WK-C-VACCT-MODE.
044300     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.
044400
044500     MOVE    "CLOS"              TO    WK-C-VLEDG-MODE.
044600     CALL    "OLBVLEDG"          USING WK-C-VLEDG-RECORD.
044700
044800     IF      WS-POSTR-REQS-READ > ZERO OR WK-C-ABEND-REQUESTED
044900             CLOSE TXNREQF-FILE
045000     END-IF.
045100     CLOSE   CTLRPT-FILE.
045200
045300     DISPLAY "OLBPOSTR - REQUESTS READ    : " WS-POSTR-REQS-READ.
045400     DISPLAY "OLBPOSTR - REQUESTS REJECTED: " WS-POSTR-REQS-REJECTED.
045500
045600 Z099-END-PROGRAM-ROUTINE-EX.
045700     EXIT.
045800
045900******************************************************************
046000*************** END OF PROGRAM SOURCE - OLBPOSTR ***************
046100******************************************************************
