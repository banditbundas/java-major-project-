000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OLBVACGN.
000500 AUTHOR.         R. COBB.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS.
000700 DATE-WRITTEN.   12 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RETAIL BANKING SYSTEMS - PRODUCTION.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT MANUFACTURES A NEW
001200*               10-DIGIT ACCOUNT NUMBER FOR THE DEFAULT-ACCOUNT
001300*               SWEEP (OLBDACIN).  THE NUMBER IS A RANDOM OFFSET
001400*               OFF THE SYSTEM CLOCK, ADDED TO A BASE OF
001500*               1000000000 SO EVERY CANDIDATE FALLS IN THE
001600*               1000000000-1899999999 BAND, THEN PROBED AGAINST
001700*               OLBVACCT MODE "FIND" SO A CANDIDATE THAT COLLIDES
001800*               WITH AN ACCOUNT NUMBER ALREADY ON FILE IS ROLLED
001900*               AGAIN RATHER THAN DUPLICATED.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TAG    DEV      DATE       DESCRIPTION
002500*------ -------- ---------- -------------------------------------
002600* OLB005  RCOBB    12/05/1988 - INITIAL VERSION.
002700* OLB013  RCOBB    02/09/1990 - ADD COLLISION PROBE VIA OLBVACCT
002800*                               MODE "FIND" - SEQUENCE RESTART ON
002900*                               A PARTIAL LOAD HAD PRODUCED A
003000*                               DUPLICATE ONCE IN UAT.
003100* OLB071  MPATEL   30/10/2007 - WIDEN WS-VACGN-SEQUENCE FROM 6 TO
003200*                               8 DIGITS - INTERNET BANKING
003300*                               ROLLOUT ADDED ACCOUNT VOLUME.
003400* OLB083  SJOSHI   14/02/2009 - CANDIDATE WAS A PLAIN INCREMENTING
003500*                               SEQUENCE STARTING AT ZERO, NOT A
003600*                               RANDOM NUMBER - BRANCH AUDIT
003700*                               CAUGHT NEW SAVINGS ACCOUNTS BEING
003800*                               OPENED AS 0000000001, 0000000002,
003900*                               ... INSTEAD OF FALLING IN THE
004000*                               1000000000-1899999999 BAND THE
004100*                               ONLINE BANKING FRONT END VALIDATES
004200*                               AGAINST.  CANDIDATE IS NOW A
004300*                               CLOCK-SEEDED OFFSET ADDED TO THE
004400*                               BASE OF 1000000000; THE OLD
004500*                               SEQUENCE FIELD IS KEPT AS PART OF
004600*                               THE SEED SO TWO CALLS IN THE SAME
004700*                               CLOCK TICK STILL DIVERGE.  ALSO
004800*                               ZERO-FILLS THE HIGH-ORDER 10 BYTES
004900*                               OF THE CANDIDATE TO MATCH THE
005000*                               RIGHT-JUSTIFIED, ZERO-FILLED
005100*                               CONVENTION DOCUMENTED ON
005200*                               ACCTMST-ACC-NUMBER - THE OLD CODE
005300*                               LEFT THEM AS SPACES.
005400* OLB092  SJOSHI   02/07/2009 - MOVED WS-VACGN-SEQUENCE AND WS-VACGN-
005500*                               TRY-COUNT OUT TO STANDALONE 77-LEVEL
005600*                               ITEMS - THEY ARE SIMPLE SCALAR COUNTERS
005700*                               WITH NO BUSINESS IN A GROUP.
005800*----------------------------------------------------------------*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

006700***************
006800 DATA DIVISION.
006900***************
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM OLBVACGN **".
007500 77  WS-VACGN-SEQUENCE               PIC 9(08) COMP  VALUE ZERO.
007600 77  WS-VACGN-TRY-COUNT              PIC 9(04) COMP  VALUE ZERO.

007700 01  WK-C-COMMON.
007800     COPY OLBCMWS.

007900 01  WK-C-WORK-AREA.
008000     05  WS-VACGN-CLOCK              PIC 9(08) COMP  VALUE ZERO.
008100     05  WS-VACGN-SEED               PIC 9(11) COMP  VALUE ZERO.
008200     05  WS-VACGN-SEED-QUOT          PIC 9(09) COMP  VALUE ZERO.
008300     05  WS-VACGN-OFFSET             PIC 9(09) COMP  VALUE ZERO.
008400     05  WS-VACGN-CANDIDATE          PIC X(20) VALUE SPACES.
008500     05  FILLER                      PIC X(01) VALUE SPACE.
008600     05  WS-VACGN-CANDIDATE-R  REDEFINES WS-VACGN-CANDIDATE.
008700         10  WS-VACGN-CAND-HIGH      PIC 9(10).
008800         10  WS-VACGN-CAND-DIGITS    PIC 9(10).

008900****************
009000 LINKAGE SECTION.
009100****************
009200     COPY VACGN.
009300     COPY VACCT.
009400     EJECT
009500*********************************************
009600 PROCEDURE DIVISION USING WK-C-VACGN-RECORD.
009700*********************************************
009800 MAIN-MODULE.
009900     PERFORM A000-PROCESS-CALLED-ROUTINE
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100     GOBACK.

010200*----------------------------------------------------------------*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*----------------------------------------------------------------*
010500     MOVE    SPACES              TO    WK-C-VACGN-ACC-NUMBER.
010600     MOVE    SPACES              TO    WK-C-VACGN-ERROR-CD.
010700     MOVE    ZERO                TO    WS-VACGN-TRY-COUNT.

010800 A010-TRY-NEXT-SEQUENCE.
010900     ADD     1                   TO    WS-VACGN-SEQUENCE.
011000     ADD     1                   TO    WS-VACGN-TRY-COUNT.
011100     IF      WS-VACGN-TRY-COUNT  >     9999
011200             MOVE "OLB0003"      TO    WK-C-VACGN-ERROR-CD
011300             GO TO A099-PROCESS-CALLED-ROUTINE-EX.

011400     ACCEPT  WS-VACGN-CLOCK      FROM  TIME.
011500     COMPUTE WS-VACGN-SEED       =     (WS-VACGN-CLOCK    * 31)
011600                                     + (WS-VACGN-SEQUENCE * 97)
011700                                     +  WS-VACGN-TRY-COUNT.
011800     DIVIDE  WS-VACGN-SEED       BY    900000000
011900             GIVING  WS-VACGN-SEED-QUOT
012000             REMAINDER WS-VACGN-OFFSET.

012100     MOVE    ZERO                TO    WS-VACGN-CAND-HIGH.
012200     COMPUTE WS-VACGN-CAND-DIGITS =    1000000000 + WS-VACGN-OFFSET.

012300     MOVE    "FIND"              TO    WK-C-VACCT-MODE.
012400     MOVE    WS-VACGN-CANDIDATE  TO    WK-C-VACCT-ACC-NUMBER.
012500     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.

012600     IF      WK-C-VACCT-FOUND
012700             GO TO A010-TRY-NEXT-SEQUENCE.

012800     MOVE    WS-VACGN-CANDIDATE  TO    WK-C-VACGN-ACC-NUMBER.

012900 A099-PROCESS-CALLED-ROUTINE-EX.
013000     EXIT.

013100******************************************************************
013200*************** END OF PROGRAM SOURCE - OLBVACGN ***************
013300******************************************************************
