000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OLBVLEDG.
000500 AUTHOR.         R. COBB.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS.
000700 DATE-WRITTEN.   13 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RETAIL BANKING SYSTEMS - PRODUCTION.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT APPENDS ONE RECORD
001200*               TO THE TRANSACTION LEDGER, TXNLDGR.  THE LEDGER
001300*               IS WRITE-ONLY FROM THE POSTING SUITE'S POINT OF
001400*               VIEW - EVERY COMPLETED OR REJECTED TRANSACTION
001500*               GETS EXACTLY ONE RECORD, NEVER REWRITTEN.  MODE
001600*               "CLOS" CLOSES TXNLDGR ON REQUEST AT END OF RUN.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DEV      DATE       DESCRIPTION
002200*------ -------- ---------- -------------------------------------
002300* OLB006  RCOBB    13/05/1988 - INITIAL VERSION.
002400* OLB028  DSETH    30/11/1994 - ADD CLOS MODE TO MATCH OLBVACCT.
002500* OLB041  TKOH     21/09/1998 - Y2K: SEE TXNLEDG COPYBOOK - TXN-
002600*                               DATE NOW CARRIES A FULL CCYYMMDD
002700*                               TIMESTAMP, PASSED THROUGH AS-IS.
002800* OLB093  SJOSHI   02/07/2009 - MOVED WS-VLEDG-RECS-WRITTEN OUT TO A
002900*                               STANDALONE 77-LEVEL ITEM - A SIMPLE
003000*                               COUNTER HAS NO BUSINESS IN A GROUP.
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TXNLDGR-FILE ASSIGN TO TXNLDGR
004400            ORGANIZATION     IS LINE SEQUENTIAL
004500            FILE STATUS      IS WK-C-FILE-STATUS.
004600
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  TXNLDGR-FILE
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS TXNLDGR-RECORD.
005600 01  TXNLDGR-RECORD                  PIC X(1186).
005700
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM OLBVLEDG **".
006300 77  WS-VLEDG-RECS-WRITTEN           PIC 9(08) COMP  VALUE ZERO.
006400
006500 01  WK-C-COMMON.
006600     COPY OLBCMWS.
006700
006800 01  WK-C-WORK-AREA.
006900     05  WS-VLEDG-OPEN-SW            PIC X(01) VALUE "N".
007000         88  WS-VLEDG-OPEN               VALUE "Y".
007100     05  FILLER                      PIC X(01) VALUE SPACE.
007200
007300 01  WS-VLEDG-OUT-RECORD.
007400     COPY TXNLEDG.
007500
007600****************
007700 LINKAGE SECTION.
007800****************
007900     COPY VLEDG.
008000     EJECT
008100*********************************************
008200 PROCEDURE DIVISION USING WK-C-VLEDG-RECORD.
008300*********************************************
008400 MAIN-MODULE.
008500     PERFORM A000-PROCESS-CALLED-ROUTINE
008600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008700     GOBACK.
008800
008900*----------------------------------------------------------------*
009000 A000-PROCESS-CALLED-ROUTINE.
009100*----------------------------------------------------------------*
009200     MOVE    SPACES              TO    WK-C-VLEDG-ERROR-CD.
009300
009400     IF      WK-C-VLEDG-MODE     =     "CLOS"
009500             PERFORM Z000-END-PROGRAM-ROUTINE
009600             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009700
009800     IF      NOT WS-VLEDG-OPEN
009900             PERFORM B000-OPEN-LEDGER
010000                THRU B099-OPEN-LEDGER-EX.
010100
010200     MOVE    SPACES              TO    TXNLEDG-RECORD.
010300     MOVE    WK-C-VLEDG-TXN-ID    TO    TXN-ID.
010400     MOVE    WK-C-VLEDG-FROM-ACCT TO    TXN-FROM-ACCOUNT.
010500     MOVE    WK-C-VLEDG-TO-ACCT   TO    TXN-TO-ACCOUNT.
010600     MOVE    WK-C-VLEDG-EXT-ACCT  TO    TXN-EXTERNAL-ACCOUNT.
010700     MOVE    WK-C-VLEDG-AMOUNT    TO    TXN-AMOUNT.
010800     MOVE    WK-C-VLEDG-TYPE      TO    TXN-TYPE.
010900     MOVE    WK-C-VLEDG-STATUS    TO    TXN-STATUS.
011000     MOVE    WK-C-VLEDG-DESCRIPTION TO  TXN-DESCRIPTION.
011100     MOVE    WK-C-VLEDG-DATE      TO    TXN-DATE.
011200     MOVE    WK-C-VLEDG-REFERENCE TO    TXN-REFERENCE.
011300     MOVE    WK-C-VLEDG-REMARKS   TO    TXN-REMARKS.
011400*
011500     MOVE    TXNLEDG-RECORD       TO    TXNLDGR-RECORD.
011600     WRITE   TXNLDGR-RECORD.
011700     IF      NOT WK-C-SUCCESSFUL
011800             DISPLAY "OLBVLEDG - WRITE FILE ERROR - TXNLDGR"
011900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012000             GO TO Y900-ABNORMAL-TERMINATION.
012100
012200     ADD     1                   TO    WS-VLEDG-RECS-WRITTEN.
012300
012400 A099-PROCESS-CALLED-ROUTINE-EX.
012500     EXIT.
012600*----------------------------------------------------------------*
012700 B000-OPEN-LEDGER.
012800*----------------------------------------------------------------*
012900     OPEN EXTEND TXNLDGR-FILE.
013000     IF      WK-C-SUCCESSFUL
013100             SET  WS-VLEDG-OPEN    TO TRUE
013200             GO TO B099-OPEN-LEDGER-EX.
013300
013400     IF      WK-C-FILE-STATUS     =    "35"
013500             OPEN OUTPUT TXNLDGR-FILE
013600             IF  NOT WK-C-SUCCESSFUL
013700                 DISPLAY "OLBVLEDG - OPEN FILE ERROR - TXNLDGR"
013800                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013900                 GO TO Y900-ABNORMAL-TERMINATION
014000             END-IF
014100             SET  WS-VLEDG-OPEN    TO TRUE
014200     ELSE
014300             DISPLAY "OLBVLEDG - OPEN FILE ERROR - TXNLDGR"
014400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500             GO TO Y900-ABNORMAL-TERMINATION
014600     END-IF.
014700
014800 B099-OPEN-LEDGER-EX.
014900     EXIT.
015000*----------------------------------------------------------------*
015100 Y900-ABNORMAL-TERMINATION.
015200*----------------------------------------------------------------*
015300     MOVE    "OLB9999"           TO    WK-C-VLEDG-ERROR-CD.
015400     GOBACK.
015500
015600 Z000-END-PROGRAM-ROUTINE.
015700     IF      WS-VLEDG-OPEN
015800             CLOSE TXNLDGR-FILE
015900             IF  NOT WK-C-SUCCESSFUL
016000                 DISPLAY "OLBVLEDG - CLOSE FILE ERROR - TXNLDGR"
016100                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016200             END-IF
016300             MOVE "N" TO WS-VLEDG-OPEN-SW
016400     END-IF.
016500
016600 Z999-END-PROGRAM-ROUTINE-EX.
016700     EXIT.
016800
016900******************************************************************
017000*************** END OF PROGRAM SOURCE - OLBVLEDG ***************
017100******************************************************************
