000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OLBVTXPO.
000500 AUTHOR.         R. COBB.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS.
000700 DATE-WRITTEN.   12 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RETAIL BANKING SYSTEMS - PRODUCTION.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT APPLIES THE
001200*               VALIDATION AND POSTING RULE FOR ONE TRANSACTION
001300*               REQUEST - DEPOSIT, WITHDRAWAL, INTERNAL TRANSFER
001400*               OR EXTERNAL TRANSFER - SELECTED BY REQ-TYPE.  THE
001500*               CALLER (OLBPOSTR) HAS ALREADY LOOKED UP THE FROM
001600*               AND TO ACCOUNTS VIA CALL "OLBVACCT" MODE "LOOK"
001700*               AND HANDS IN THE FOUND SWITCHES AND THE FROM
001800*               BALANCE.  THIS ROUTINE POSTS THE BALANCE CHANGE
001900*               ITSELF VIA CALL "OLBVACCT" MODE "POST" AND
002000*               RETURNS A COMPLETE TRANSACTION-LEDGER ROW, READY
002100*               FOR THE CALLER TO HAND TO CALL "OLBVLEDG".
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TAG    DEV      DATE       DESCRIPTION
002700*------ -------- ---------- -------------------------------------
002800* OLB005  RCOBB    12/05/1988 - INITIAL VERSION - DEPOSIT AND
002900*                               WITHDRAWAL ONLY.
003000* OLB011  RCOBB    02/09/1990 - ADD C200-INTERNAL-TRANSFER.
003100* OLB018  DSETH    06/03/1992 - ADD C300-EXTERNAL-TRANSFER.
003200* OLB019  DSETH    06/03/1992 - REQ-TYPE NOW CARRIES THE FULL
003300*                               WORD "EXTERNAL-TRANSFER" - SEE
003400*                               TXNREQ COPYBOOK.
003500* OLB041  TKOH     21/09/1998 - Y2K: OUTPUT TXN-DATE NOW BUILT
003600*                               FROM THE 8-BYTE CCYYMMDD RUN
003700*                               DATE PASSED IN BY THE CALLER.
003800* OLB055  MPATEL   09/04/2002 - COMPUTE ROUNDED ADDED TO EVERY
003900*                               BALANCE ADD/SUBTRACT PER NEW
004000*                               HOUSE STANDARD ON MONETARY MATH.
004100* OLB084  SJOSHI   27/05/2009 - C400-EXTERNAL-TRANSFER WAS BLANKING
004200*                               OUT-TO INSTEAD OF FALLING BACK TO THE
004300*                               EXTERNAL ACCOUNT NUMBER - EVERY
004400*                               EXTERNAL-TRANSFER ROW ON TXNLDGR CAME
004500*                               OUT WITH TO-ACCOUNT BLANK.  BRANCH
004600*                               RECONCILIATION FLAGGED IT WHEN THEY
004700*                               COULD NOT TIE AN OUTBOUND WIRE BACK TO
004800*                               THE RECEIVING ACCOUNT FROM THE LEDGER
004900*                               ALONE.
005000*----------------------------------------------------------------*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM OLBVTXPO **".
006800
006900 01  WK-C-COMMON.
007000     COPY OLBCMWS.
007100
007200 01  WK-C-WORK-AREA.
007300     05  WS-VTXPO-REASON             PIC X(40)  VALUE SPACES.
007400     05  FILLER                      PIC X(01) VALUE SPACE.
007500     05  WS-VTXPO-DATE-BUILD         PIC X(26)  VALUE SPACES.
007600     05  WS-VTXPO-DATE-BUILD-R  REDEFINES WS-VTXPO-DATE-BUILD.
007700         10  WS-VTXPO-DB-CCYY        PIC 9(04).
007800         10  FILLER                  PIC X(01) VALUE "-".
007900         10  WS-VTXPO-DB-MM          PIC 9(02).
008000         10  FILLER                  PIC X(01) VALUE "-".
008100         10  WS-VTXPO-DB-DD          PIC 9(02).
008200         10  FILLER                  PIC X(01) VALUE "T".
008300         10  WS-VTXPO-DB-HH          PIC 9(02).
008400         10  FILLER                  PIC X(01) VALUE ":".
008500         10  WS-VTXPO-DB-MN          PIC 9(02).
008600         10  FILLER                  PIC X(01) VALUE ":".
008700         10  WS-VTXPO-DB-SS          PIC 9(02).
008800         10  FILLER                  PIC X(07) VALUE SPACES.
008900
009000****************
009100 LINKAGE SECTION.
009200****************
009300     COPY VTXPO.
009400     COPY VACCT.
009500     EJECT
009600*********************************************
009700 PROCEDURE DIVISION USING WK-C-VTXPO-RECORD.
009800*********************************************
009900 MAIN-MODULE.
010000     PERFORM A000-PROCESS-CALLED-ROUTINE
010100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010200     GOBACK.
010300
010400*----------------------------------------------------------------*
010500 A000-PROCESS-CALLED-ROUTINE.
010600*----------------------------------------------------------------*
010700     MOVE    SPACES              TO    WK-C-VTXPO-OUTPUT.
010800     MOVE    "N"                 TO    WK-C-VTXPO-REJECT-SW.
010900     PERFORM B100-BUILD-TXN-DATE
011000        THRU B199-BUILD-TXN-DATE-EX.
011100
011200     MOVE    WK-C-VTXPO-FROM-ACCT TO   WK-C-VTXPO-OUT-FROM.
011300     MOVE    WK-C-VTXPO-TO-ACCT  TO    WK-C-VTXPO-OUT-TO.
011400     MOVE    WK-C-VTXPO-EXT-ACCT TO    WK-C-VTXPO-OUT-EXT.
011500     MOVE    WK-C-VTXPO-AMOUNT   TO    WK-C-VTXPO-OUT-AMOUNT.
011600
011700     EVALUATE WK-C-VTXPO-REQ-TYPE
011800         WHEN "DEPOSIT"
011900             PERFORM C100-DEPOSIT
012000                THRU C199-DEPOSIT-EX
012100         WHEN "WITHDRAWAL"
012200             PERFORM C200-WITHDRAWAL
012300                THRU C299-WITHDRAWAL-EX
012400         WHEN "TRANSFER"
012500             PERFORM C300-INTERNAL-TRANSFER
012600                THRU C399-INTERNAL-TRANSFER-EX
012700         WHEN "EXTERNAL-TRANSFER"
012800             PERFORM C400-EXTERNAL-TRANSFER
012900                THRU C499-EXTERNAL-TRANSFER-EX
013000         WHEN OTHER
013100             MOVE "Y"           TO    WK-C-VTXPO-REJECT-SW
013200             SET  WK-C-VTXPO-REJECTED TO TRUE
013300             MOVE "FAILED"      TO    WK-C-VTXPO-OUT-STATUS
013400             STRING "Transaction failed: unknown request type"
013500                    DELIMITED BY SIZE INTO WK-C-VTXPO-OUT-REMARKS
013600     END-EVALUATE.
013700
013800 A099-PROCESS-CALLED-ROUTINE-EX.
013900     EXIT.
014000*----------------------------------------------------------------*
014100 B100-BUILD-TXN-DATE.
014200*----------------------------------------------------------------*
014300     MOVE    SPACES              TO    WS-VTXPO-DATE-BUILD.
014400     MOVE    WK-C-VTXPO-RUN-DATE-CCYY TO WS-VTXPO-DB-CCYY.
014500     MOVE    WK-C-VTXPO-RUN-DATE-MM   TO WS-VTXPO-DB-MM.
014600     MOVE    WK-C-VTXPO-RUN-DATE-DD   TO WS-VTXPO-DB-DD.
014700     MOVE    WK-C-VTXPO-RUN-TIME-HH   TO WS-VTXPO-DB-HH.
014800     MOVE    WK-C-VTXPO-RUN-TIME-MN   TO WS-VTXPO-DB-MN.
014900     MOVE    WK-C-VTXPO-RUN-TIME-SS   TO WS-VTXPO-DB-SS.
015000     MOVE    WS-VTXPO-DATE-BUILD  TO    WK-C-VTXPO-OUT-DATE.
015100
015200 B199-BUILD-TXN-DATE-EX.
015300     EXIT.
015400*----------------------------------------------------------------*
015500 C100-DEPOSIT.
015600*----------------------------------------------------------------*
015700     MOVE    "DEPOSIT"           TO    WK-C-VTXPO-OUT-TYPE.
015800     IF      WK-C-VTXPO-DESCRIPTION = SPACES
015900             MOVE "Deposit"      TO    WK-C-VTXPO-OUT-DESC
016000     ELSE
016100             MOVE WK-C-VTXPO-DESCRIPTION TO WK-C-VTXPO-OUT-DESC
016200     END-IF.
016300
016400     MOVE    "POST"              TO    WK-C-VACCT-MODE.
016500     MOVE    WK-C-VTXPO-TO-ACCT  TO    WK-C-VACCT-ACC-NUMBER.
016600     MOVE    WK-C-VTXPO-AMOUNT   TO    WK-C-VACCT-POST-AMOUNT.
016700     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.
016800
016900     MOVE    "COMPLETED"         TO    WK-C-VTXPO-OUT-STATUS.
017000
017100 C199-DEPOSIT-EX.
017200     EXIT.
017300*----------------------------------------------------------------*
017400 C200-WITHDRAWAL.
017500*----------------------------------------------------------------*
017600     MOVE    "WITHDRAWAL"        TO    WK-C-VTXPO-OUT-TYPE.
017700     IF      WK-C-VTXPO-DESCRIPTION = SPACES
017800             MOVE "Withdrawal"   TO    WK-C-VTXPO-OUT-DESC
017900     ELSE
018000             MOVE WK-C-VTXPO-DESCRIPTION TO WK-C-VTXPO-OUT-DESC
018100     END-IF.
018200
018300     IF      WK-C-VTXPO-FROM-BALANCE < WK-C-VTXPO-AMOUNT
018400             MOVE "Insufficient balance" TO WS-VTXPO-REASON
018500             GO TO C290-WITHDRAWAL-FAILED.
018600     MOVE    "POST"              TO    WK-C-VACCT-MODE.
018700     MOVE    WK-C-VTXPO-FROM-ACCT TO   WK-C-VACCT-ACC-NUMBER.
018800     COMPUTE WK-C-VACCT-POST-AMOUNT ROUNDED =
018900             ZERO - WK-C-VTXPO-AMOUNT.
019000     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.
019100
019200     MOVE    "COMPLETED"         TO    WK-C-VTXPO-OUT-STATUS.
019300     GO TO C299-WITHDRAWAL-EX.
019400
019500 C290-WITHDRAWAL-FAILED.
019600     MOVE "Y"                    TO    WK-C-VTXPO-REJECT-SW.
019700     SET  WK-C-VTXPO-REJECTED    TO    TRUE.
019800     MOVE "FAILED"               TO    WK-C-VTXPO-OUT-STATUS.
019900     STRING "Withdrawal failed: " WS-VTXPO-REASON
020000            DELIMITED BY SIZE INTO WK-C-VTXPO-OUT-REMARKS.
020100
020200 C299-WITHDRAWAL-EX.
020300     EXIT.
020400*----------------------------------------------------------------*
020500 C300-INTERNAL-TRANSFER.
020600*----------------------------------------------------------------*
020700     MOVE    "TRANSFER"          TO    WK-C-VTXPO-OUT-TYPE.
020800     IF      WK-C-VTXPO-DESCRIPTION = SPACES
020900             MOVE "Fund transfer" TO   WK-C-VTXPO-OUT-DESC
021000     ELSE
021100             MOVE WK-C-VTXPO-DESCRIPTION TO WK-C-VTXPO-OUT-DESC
021200     END-IF.
021300
021400     IF      WK-C-VTXPO-FROM-ACCT = WK-C-VTXPO-TO-ACCT
021500             MOVE "Cannot transfer to the same account" TO
021600                                       WS-VTXPO-REASON
021700             GO TO C390-INTERNAL-TRANSFER-FAILED.
021800
021900     IF      WK-C-VTXPO-FROM-BALANCE < WK-C-VTXPO-AMOUNT
022000             MOVE "Insufficient balance" TO WS-VTXPO-REASON
022100             GO TO C390-INTERNAL-TRANSFER-FAILED.
022200
022300     MOVE    "POST"              TO    WK-C-VACCT-MODE.
022400     MOVE    WK-C-VTXPO-FROM-ACCT TO   WK-C-VACCT-ACC-NUMBER.
022500     COMPUTE WK-C-VACCT-POST-AMOUNT ROUNDED =
022600             ZERO - WK-C-VTXPO-AMOUNT.
022700     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.
022800
022900     MOVE    "POST"              TO    WK-C-VACCT-MODE.
023000     MOVE    WK-C-VTXPO-TO-ACCT  TO    WK-C-VACCT-ACC-NUMBER.
023100     MOVE    WK-C-VTXPO-AMOUNT   TO    WK-C-VACCT-POST-AMOUNT.
023200     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.
023300
023400     MOVE    "COMPLETED"         TO    WK-C-VTXPO-OUT-STATUS.
023500     GO TO C399-INTERNAL-TRANSFER-EX.
023600
023700 C390-INTERNAL-TRANSFER-FAILED.
023800     MOVE "Y"                    TO    WK-C-VTXPO-REJECT-SW.
023900     SET  WK-C-VTXPO-REJECTED    TO    TRUE.
024000     MOVE "FAILED"               TO    WK-C-VTXPO-OUT-STATUS.
024100     STRING "Transaction failed: " WS-VTXPO-REASON
024200            DELIMITED BY SIZE INTO WK-C-VTXPO-OUT-REMARKS.
024300
024400 C399-INTERNAL-TRANSFER-EX.
024500     EXIT.
024600*----------------------------------------------------------------*
024700 C400-EXTERNAL-TRANSFER.
024800*----------------------------------------------------------------*
024900     MOVE    "TRANSFER"          TO    WK-C-VTXPO-OUT-TYPE.
025000*    NO INTERNAL TO-ACCOUNT ON AN EXTERNAL TRANSFER - THE LEDGER'S
025100*    TO-ACCOUNT FALLS BACK TO THE EXTERNAL ACCOUNT NUMBER SO
025200*    TXNLEDG-TO-ACCOUNT IS NEVER LEFT BLANK ON THIS REQUEST TYPE.
025300     MOVE    WK-C-VTXPO-EXT-ACCT TO    WK-C-VTXPO-OUT-TO.
025400     IF      WK-C-VTXPO-DESCRIPTION = SPACES
025500             MOVE "External transfer" TO WK-C-VTXPO-OUT-DESC
025600     ELSE
025700             MOVE WK-C-VTXPO-DESCRIPTION TO WK-C-VTXPO-OUT-DESC
025800     END-IF.
025900
026000     IF      WK-C-VTXPO-FROM-BALANCE < WK-C-VTXPO-AMOUNT
026100             MOVE "Insufficient balance" TO WS-VTXPO-REASON
026200             GO TO C490-EXTERNAL-TRANSFER-FAILED.
026300
026400     MOVE    "POST"              TO    WK-C-VACCT-MODE.
026500     MOVE    WK-C-VTXPO-FROM-ACCT TO   WK-C-VACCT-ACC-NUMBER.
026600     COMPUTE WK-C-VACCT-POST-AMOUNT ROUNDED =
026700             ZERO - WK-C-VTXPO-AMOUNT.
026800     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.
026900
027000     MOVE    "COMPLETED"         TO    WK-C-VTXPO-OUT-STATUS.
027100     STRING "IFSC: " WK-C-VTXPO-IFSC
027200            DELIMITED BY SIZE INTO WK-C-VTXPO-OUT-REMARKS.
027300     GO TO C499-EXTERNAL-TRANSFER-EX.
027400
027500 C490-EXTERNAL-TRANSFER-FAILED.
027600     MOVE "Y"                    TO    WK-C-VTXPO-REJECT-SW.
027700     SET  WK-C-VTXPO-REJECTED    TO    TRUE.
027800     MOVE "FAILED"               TO    WK-C-VTXPO-OUT-STATUS.
027900     STRING "Transaction failed: " WS-VTXPO-REASON
028000            DELIMITED BY SIZE INTO WK-C-VTXPO-OUT-REMARKS.
028100
028200 C499-EXTERNAL-TRANSFER-EX.
028300     EXIT.
028400
028500******************************************************************
028600*************** END OF PROGRAM SOURCE - OLBVTXPO ***************
028700******************************************************************
