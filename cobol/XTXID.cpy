000100******************************************************************
000200*    XTXID    -  LINKAGE AREA FOR CALL "OLBXTXID"                *
000300******************************************************************
000400*    TRANSACTION ID GENERATION - "TXN" + RUN DATE(8) + RUN       *
000500*    TIME(6) + 3-DIGIT PER-RUN SEQUENCE.  CALLER SUPPLIES THE    *
000600*    RUN DATE/TIME ONCE; THE SEQUENCE ITSELF IS KEPT INSIDE      *
000700*    OLBXTXID'S OWN WORKING STORAGE, WHICH SURVIVES ACROSS       *
000800*    CALLS BECAUSE THE PROGRAM IS NOT DECLARED INITIAL.          *
000900*------------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*------------------------------------------------------------------
001200* TAG    DEV      DATE       DESCRIPTION
001300*------ -------- ---------- -------------------------------------
001400* OLB007  RCOBB    13/05/1988 - INITIAL VERSION.
001500* OLB041  TKOH     21/09/1998 - Y2K: WK-C-XTXID-RUN-DATE WIDENED
001600*                               TO 8-BYTE CCYYMMDD.
001700*------------------------------------------------------------------
001800 01  WK-C-XTXID-RECORD.
001900     05  WK-C-XTXID-INPUT.
002000         10  WK-C-XTXID-RUN-DATE     PIC 9(08).
002100         10  WK-C-XTXID-RUN-TIME     PIC 9(06).
002200     05  WK-C-XTXID-OUTPUT.
002300         10  WK-C-XTXID-TXN-ID       PIC X(30).
002400     05  FILLER                      PIC X(01) VALUE SPACE.
002500