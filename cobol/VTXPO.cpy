000100******************************************************************
000200*    VTXPO    -  LINKAGE AREA FOR CALL "OLBVTXPO"                *
000300******************************************************************
000400*    TRANSACTION VALIDATION AND POSTING - ONE CALL PER REQUEST.  *
000500*    CALLER (OLBPOSTR) HAS ALREADY LOOKED THE FROM/TO ACCOUNTS   *
000600*    UP VIA CALL "OLBVACCT" MODE="LOOK" AND PASSES THE FOUND     *
000700*    SWITCHES AND CURRENT BALANCES IN HERE; THIS ROUTINE POSTS   *
000800*    THE BALANCE CHANGE ITSELF VIA CALL "OLBVACCT" MODE="POST"   *
000900*    AND RETURNS THE COMPLETED TRANSACTION-LEDGER FIELDS.        *
001000*------------------------------------------------------------------
001100* HISTORY OF MODIFICATION:
001200*------------------------------------------------------------------
001300* TAG    DEV      DATE       DESCRIPTION
001400*------ -------- ---------- -------------------------------------
001500* OLB005  RCOBB    12/05/1988 - INITIAL VERSION - DEPOSIT AND
001600*                               WITHDRAWAL ONLY.
001700* OLB011  RCOBB    02/09/1990 - ADD TO-ACCOUNT FIELDS FOR
001800*                               INTERNAL TRANSFER.
001900* OLB018  DSETH    06/03/1992 - ADD EXTERNAL-ACCOUNT AND IFSC
002000*                               FIELDS FOR EXTERNAL TRANSFER.
002100* OLB089  SJOSHI   02/07/2009 - WK-C-VTXPO-AMOUNT/FROM-BALANCE/OUT-
002200*                               AMOUNT WERE ZONED DISPLAY, NOT PACKED -
002300*                               REDECLARED COMP-3 TO MATCH HOUSE
002400*                               STANDARD ON MONETARY FIELDS.
002500* OLB041  TKOH     21/09/1998 - Y2K: WK-C-VTXPO-RUN-DATE WIDENED
002600*                               TO 8-BYTE CCYYMMDD.
002700*------------------------------------------------------------------
002800 01  WK-C-VTXPO-RECORD.
002900     05  WK-C-VTXPO-INPUT.
003000         10  WK-C-VTXPO-TXN-ID       PIC X(30).
003100         10  WK-C-VTXPO-REQ-TYPE     PIC X(17).
003200         10  WK-C-VTXPO-FROM-ACCT    PIC X(20).
003300         10  WK-C-VTXPO-TO-ACCT      PIC X(20).
003400         10  WK-C-VTXPO-EXT-ACCT     PIC X(20).
003500         10  WK-C-VTXPO-IFSC         PIC X(11).
003600         10  WK-C-VTXPO-AMOUNT       PIC S9(17)V99 COMP-3.
003700         10  WK-C-VTXPO-DESCRIPTION  PIC X(500).
003800         10  WK-C-VTXPO-FROM-FOUND-SW PIC X(01).
003900             88  WK-C-VTXPO-FROM-FOUND    VALUE "Y".
004000         10  WK-C-VTXPO-TO-FOUND-SW  PIC X(01).
004100             88  WK-C-VTXPO-TO-FOUND      VALUE "Y".
004200         10  WK-C-VTXPO-FROM-BALANCE PIC S9(17)V99 COMP-3.
004300         10  WK-C-VTXPO-RUN-DATE     PIC 9(08).
004400         10  WK-C-VTXPO-RUN-DATE-R  REDEFINES
004500                 WK-C-VTXPO-RUN-DATE.
004600             15  WK-C-VTXPO-RUN-DATE-CCYY  PIC 9(04).
004700             15  WK-C-VTXPO-RUN-DATE-MM    PIC 9(02).
004800             15  WK-C-VTXPO-RUN-DATE-DD    PIC 9(02).
004900         10  WK-C-VTXPO-RUN-TIME     PIC 9(06).
005000         10  WK-C-VTXPO-RUN-TIME-R  REDEFINES
005100                 WK-C-VTXPO-RUN-TIME.
005200             15  WK-C-VTXPO-RUN-TIME-HH    PIC 9(02).
005300             15  WK-C-VTXPO-RUN-TIME-MN    PIC 9(02).
005400             15  WK-C-VTXPO-RUN-TIME-SS    PIC 9(02).
005500     05  WK-C-VTXPO-OUTPUT.
005600         10  WK-C-VTXPO-OUT-TYPE     PIC X(12).
005700         10  WK-C-VTXPO-OUT-STATUS   PIC X(10).
005800         10  WK-C-VTXPO-OUT-FROM     PIC X(20).
005900         10  WK-C-VTXPO-OUT-TO       PIC X(20).
006000         10  WK-C-VTXPO-OUT-EXT      PIC X(20).
006100         10  WK-C-VTXPO-OUT-AMOUNT   PIC S9(17)V99 COMP-3.
006200         10  WK-C-VTXPO-OUT-DESC     PIC X(500).
006300         10  WK-C-VTXPO-OUT-DATE     PIC X(26).
006400         10  WK-C-VTXPO-OUT-REMARKS  PIC X(500).
006500         10  WK-C-VTXPO-REJECT-SW    PIC X(01).
006600             88  WK-C-VTXPO-REJECTED      VALUE "Y".
006700     05  FILLER                      PIC X(01) VALUE SPACE.
006800