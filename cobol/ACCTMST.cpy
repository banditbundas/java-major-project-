000100******************************************************************
000200*    ACCTMST  -  ACCOUNT MASTER RECORD                          *
000300******************************************************************
000400*    ONE RECORD PER DEPOSIT ACCOUNT.  KEYED EXTERNALLY BY        *
000500*    ACCTMST-ACC-NUMBER; THE RELATIVE RECORD NUMBER ITSELF IS    *
000600*    TRACKED IN THE IN-MEMORY TABLE BUILT BY OLBVACCT AT OPEN    *
000700*    TIME - SEE THE WS-ACCT-TABLE ENTRY IN THAT PROGRAM.         *
000800*------------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*------------------------------------------------------------------
001100* TAG    DEV      DATE       DESCRIPTION
001200*------ -------- ---------- -------------------------------------
001300* OLB001  RCOBB    14/03/1988 - INITIAL VERSION.
001400* OLB009  RCOBB    22/07/1990 - ADD ACCTMST-HOLD-CODE FOR BRANCH
001500*                               OPS TO FREEZE AN ACCOUNT WITHOUT
001600*                               CLOSING IT.
001700* OLB020  DSETH    03/02/1993 - ADD ACCTMST-LAST-ACTV-DATE, USED
001800*                               BY THE QUARTERLY DORMANCY SWEEP.
001900* OLB041  TKOH     21/09/1998 - Y2K: ALL DATE FIELDS WIDENED TO
002000*                               8-BYTE CCYYMMDD, REPLACING THE
002100*                               OLD 6-BYTE YYMMDD PICTURES.
002200* OLB063  MPATEL   11/02/2005 - ADD ACCTMST-ALT-KEY REDEFINES FOR
002300*                               THE NEW BALANCE-EXTRACT UTILITY.
002400* OLB085  SJOSHI   02/07/2009 - ACCTMST-BALANCE/ACCTMST-ALT-BALANCE
002500*                               WERE LEFT AS ZONED DISPLAY WHEN THIS
002600*                               COPYBOOK WAS FIRST CUT - EVERY OTHER
002700*                               MONETARY FIELD IN THE SHOP IS PACKED.
002800*                               REDECLARED COMP-3 TO MATCH HOUSE
002900*                               STANDARD; RECORD IS 9 BYTES SHORTER.
003000*------------------------------------------------------------------
003100 01  ACCTMST-RECORD.
003200     05  ACCTMST-ACC-NUMBER          PIC X(20).
003300*                                     10-DIGIT ACCT NO, RIGHT-
003400*                                     JUSTIFIED ZERO-FILLED IN
003500*                                     THE LOW-ORDER 10 BYTES.
003600     05  ACCTMST-NAME                PIC X(100).
003700*                                     DISPLAY NAME - SPACES IF
003800*                                     NOT SUPPLIED AT OPEN.
003900     05  ACCTMST-TYPE                PIC X(20).
004000         88  ACCTMST-TYPE-SAVINGS           VALUE "SAVINGS".
004100         88  ACCTMST-TYPE-CURRENT           VALUE "CURRENT".
004200         88  ACCTMST-TYPE-FIXED-DEP         VALUE
004300                                        "FIXED_DEPOSIT".
004400         88  ACCTMST-TYPE-RECUR-DEP         VALUE
004500                                        "RECURRING_DEPOSIT".
004600     05  ACCTMST-BALANCE             PIC S9(17)V99 COMP-3.
004700*                                     CURRENT LEDGER BALANCE.
004800     05  ACCTMST-IFSC                PIC X(11).
004900*                                     BRANCH ROUTING CODE - ALL
005000*                                     ACCOUNTS CARRY BANK0001234.
005100     05  ACCTMST-USER-ID             PIC 9(09).
005200*                                     OWNING USER, FK TO USRMST.
005300     05  ACCTMST-STATUS              PIC X(01) VALUE "A".
005400         88  ACCTMST-STATUS-ACTIVE          VALUE "A".
005500         88  ACCTMST-STATUS-DORMANT         VALUE "D".
005600         88  ACCTMST-STATUS-FROZEN          VALUE "F".
005700         88  ACCTMST-STATUS-CLOSED          VALUE "C".
005800     05  ACCTMST-OPEN-DATE           PIC 9(08) VALUE ZEROES.
005900     05  ACCTMST-OPEN-DATE-R  REDEFINES ACCTMST-OPEN-DATE.
006000         10  ACCTMST-OPEN-CCYY       PIC 9(04).
006100         10  ACCTMST-OPEN-MM         PIC 9(02).
006200         10  ACCTMST-OPEN-DD         PIC 9(02).
006300     05  ACCTMST-LAST-ACTV-DATE      PIC 9(08) VALUE ZEROES.
006400     05  ACCTMST-LAST-ACTV-DATE-R  REDEFINES ACCTMST-LAST-ACTV-DATE.
006500         10  ACCTMST-LAST-ACTV-CCYY  PIC 9(04).
006600         10  ACCTMST-LAST-ACTV-MM    PIC 9(02).
006700         10  ACCTMST-LAST-ACTV-DD    PIC 9(02).
006800     05  ACCTMST-HOLD-CODE           PIC X(01) VALUE SPACE.
006900     05  ACCTMST-ADD-USER            PIC X(08) VALUE SPACES.
007000     05  ACCTMST-ADD-DATE            PIC 9(08) VALUE ZEROES.
007100     05  ACCTMST-LAST-CHG-USER       PIC X(08) VALUE SPACES.
007200     05  ACCTMST-LAST-CHG-DATE       PIC 9(08) VALUE ZEROES.
007300     05  FILLER                      PIC X(100) VALUE SPACES.
007400*------------------------------------------------------------------
007500* ALTERNATE VIEW USED ONLY BY THE BALANCE-EXTRACT UTILITY - SEE
007600* OLB063 ABOVE.  NOT REFERENCED BY THE POSTING SUITE ITSELF.
007700*------------------------------------------------------------------
007800 01  ACCTMST-ALT-KEY  REDEFINES ACCTMST-RECORD.
007900     05  ACCTMST-ALT-ACCNO           PIC X(20).
008000     05  FILLER                      PIC X(100).
008100     05  ACCTMST-ALT-TYPE            PIC X(20).
008200     05  ACCTMST-ALT-BALANCE         PIC S9(17)V99 COMP-3.
008300     05  FILLER                      PIC X(170).
