000100******************************************************************
000200*    VACCT    -  LINKAGE AREA FOR CALL "OLBVACCT"                *
000300******************************************************************
000400*    ACCOUNT MASTER ACCESS - ONE CALL INTERFACE COVERS LOOKUP,   *
000500*    BALANCE POST, ACCOUNT CREATE AND END-OF-RUN CLOSE,          *
000600*    SELECTED BY WK-C-VACCT-MODE.                                *
000700*------------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------------
001000* TAG    DEV      DATE       DESCRIPTION
001100*------ -------- ---------- -------------------------------------
001200* OLB004  RCOBB    11/05/1988 - INITIAL VERSION - LOOK/POST.
001300* OLB012  RCOBB    02/09/1990 - ADD CRTE MODE FOR THE DEFAULT-
001400*                               ACCOUNT SWEEP.
001500* OLB021  DSETH    03/02/1993 - ADD FIND MODE, USED BY OLBVACGN
001600*                               TO TEST A CANDIDATE ACCT NO FOR
001700*                               UNIQUENESS WITHOUT A FULL LOOKUP.
001800* OLB027  DSETH    30/11/1994 - ADD CLOS MODE SO THE CALLING
001900*                               BATCH DRIVER CAN CLOSE ACCTMST
002000*                               CLEANLY AT END OF RUN.
002100* OLB088  SJOSHI   02/07/2009 - WK-C-VACCT-POST-AMOUNT/NEW-BALANCE/
002200*                               OUT-BALANCE WERE ZONED DISPLAY, NOT
002300*                               PACKED - REDECLARED COMP-3 TO MATCH
002400*                               HOUSE STANDARD ON MONETARY FIELDS.
002500*------------------------------------------------------------------
002600 01  WK-C-VACCT-RECORD.
002700     05  WK-C-VACCT-INPUT.
002800         10  WK-C-VACCT-MODE         PIC X(04).
002900*                                     "LOOK"-LOOKUP BY ACC NO.
003000*                                     "POST"-ADD SIGNED AMOUNT.
003100*                                     "CRTE"-CREATE NEW ACCOUNT.
003200*                                     "FIND"-EXISTENCE TEST ONLY.
003300*                                     "CLOS"-CLOSE ACCTMST AT
003400*                                     END OF RUN.
003500         10  WK-C-VACCT-ACC-NUMBER   PIC X(20).
003600         10  WK-C-VACCT-POST-AMOUNT  PIC S9(17)V99 COMP-3.
003700         10  WK-C-VACCT-NEW-NAME     PIC X(100).
003800         10  WK-C-VACCT-NEW-TYPE     PIC X(20).
003900         10  WK-C-VACCT-NEW-BALANCE  PIC S9(17)V99 COMP-3.
004000         10  WK-C-VACCT-NEW-IFSC     PIC X(11).
004100         10  WK-C-VACCT-NEW-USER-ID  PIC 9(09).
004200     05  WK-C-VACCT-OUTPUT.
004300         10  WK-C-VACCT-FOUND-SW     PIC X(01).
004400             88  WK-C-VACCT-FOUND          VALUE "Y".
004500             88  WK-C-VACCT-NOT-FOUND      VALUE "N".
004600         10  WK-C-VACCT-OUT-NAME     PIC X(100).
004700         10  WK-C-VACCT-OUT-TYPE     PIC X(20).
004800         10  WK-C-VACCT-OUT-BALANCE  PIC S9(17)V99 COMP-3.
004900         10  WK-C-VACCT-OUT-IFSC     PIC X(11).
005000         10  WK-C-VACCT-OUT-USER-ID  PIC 9(09).
005100         10  WK-C-VACCT-ERROR-CD     PIC X(07) VALUE SPACES.
005200     05  FILLER                      PIC X(01) VALUE SPACE.
