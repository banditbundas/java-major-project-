000100******************************************************************
000200*    USRMST   -  USER MASTER RECORD                             *
000300******************************************************************
000400*    ONE RECORD PER REGISTERED USER.  READ IN FULL, IN FILE      *
000500*    ORDER, BY OLBDACIN ON EACH RUN OF THE DEFAULT-ACCOUNT        *
000600*    PROVISIONING SWEEP - NO KEYED ACCESS REQUIRED.               *
000700*------------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*------------------------------------------------------------------
001000* TAG    DEV      DATE       DESCRIPTION
001100*------ -------- ---------- -------------------------------------
001200* OLB001  RCOBB    14/03/1988 - INITIAL VERSION.
001300* OLB041  TKOH     21/09/1998 - Y2K: NO DATE FIELDS ON THIS
001400*                               RECORD AT THE TIME, NOTED HERE
001500*                               FOR THE AUDIT TRAIL ONLY.
001600* OLB072  DSETH    30/10/2007 - ADD USRMST-ACCOUNT-COUNT SO THE
001700*                               SWEEP NO LONGER HAS TO OPEN
001800*                               ACCTMST JUST TO TEST FOR ZERO.
001900*------------------------------------------------------------------
002000 01  USRMST-RECORD.
002100     05  USRMST-ID                   PIC 9(09).
002200*                                     UNIQUE USER ID.
002300     05  USRMST-USERNAME             PIC X(30).
002400*                                     UNIQUE LOGIN NAME.
002500     05  USRMST-FIRST-NAME           PIC X(30).
002600     05  USRMST-LAST-NAME            PIC X(30).
002700     05  USRMST-ACCOUNT-COUNT        PIC 9(03) VALUE ZERO.
002800*                                     ACCOUNTS CURRENTLY OWNED -
002900*                                     DRIVES THE SWEEP'S ZERO-
003000*                                     ACCOUNT TEST IN OLBDACIN.
003100     05  USRMST-STATUS               PIC X(01) VALUE "A".
003200         88  USRMST-STATUS-ACTIVE          VALUE "A".
003300         88  USRMST-STATUS-SUSPENDED       VALUE "S".
003400         88  USRMST-STATUS-CLOSED          VALUE "C".
003500     05  FILLER                      PIC X(20) VALUE SPACES.
