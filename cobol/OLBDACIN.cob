000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OLBDACIN.
000500 AUTHOR.         R. COBB.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS.
000700 DATE-WRITTEN.   16 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RETAIL BANKING SYSTEMS - PRODUCTION.
001000*
001100*DESCRIPTION :  THIS IS THE DEFAULT-ACCOUNT PROVISIONING SWEEP.
001200*               IT READS THE USER MASTER, USRMST, FROM START TO
001300*               END, AND FOR EVERY USER CARRYING A ZERO ACCOUNT
001400*               COUNT IT OPENS A PAIR OF DEFAULT ACCOUNTS - ONE
001500*               SAVINGS, ONE CURRENT - SO THAT NO CUSTOMER EVER
001600*               SEES AN EMPTY ACCOUNT LIST.  RUN NIGHTLY, OR ON
001700*               DEMAND AFTER A BULK USER LOAD.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TAG    DEV      DATE       DESCRIPTION
002300*------ -------- ---------- -------------------------------------
002400* OLB009  RCOBB    16/05/1988 - INITIAL VERSION.
002500* OLB022  DSETH    03/02/1993 - ADD UPSI-0 ABEND SWITCH CONVENTION
002600*                               TO MATCH THE REST OF THE SUITE -
002700*                               SCHEDULER NOW WATCHES FOR IT ON
002800*                               EVERY OVERNIGHT JOB STEP.
002900* OLB041  TKOH     21/09/1998 - Y2K: NO DIRECT DATE HANDLING IN
003000*                               THIS PROGRAM AT THE TIME - RUN
003100*                               DATE IS TAKEN CARE OF INSIDE
003200*                               OLBVACCT.  NOTED HERE FOR THE
003300*                               AUDIT TRAIL ONLY.
003400* OLB072  DSETH    30/10/2007 - USE THE NEW USRMST-ACCOUNT-COUNT
003500*                               FIELD INSTEAD OF CALLING OLBVACCT
003600*                               TO COUNT ACCOUNTS PER USER - ONE
003700*                               FEWER CALL PER USER ON A SWEEP
003800*                               THAT NOW RUNS AGAINST MILLIONS OF
003900*                               ROWS.
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 ON  STATUS IS WS-UPSI-ABEND-ON
005000                   UPSI-0 OFF STATUS IS WS-UPSI-ABEND-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT USRMST-FILE  ASSIGN TO USRMST
005500            ORGANIZATION     IS LINE SEQUENTIAL
005600            FILE STATUS      IS WK-C-FILE-STATUS.
005700
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  USRMST-FILE
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS USRMST-RECORD.
006700     COPY USRMST.
006800
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM OLBDACIN **".
007400
007500 01  WS-UPSI-ABEND-ON                PIC X(01).
007600 01  WS-UPSI-ABEND-OFF                PIC X(01).
007700
007800 01  WK-C-COMMON.
007900     COPY OLBCMWS.
008000
008100 01  WK-C-WORK-AREA.
008200     05  WS-DACIN-EOF-SW             PIC X(01) VALUE "N".
008300         88  WS-DACIN-END-OF-USERS       VALUE "Y".
008400     05  WS-DACIN-USERS-READ         PIC 9(08) COMP  VALUE ZERO.
008500     05  WS-DACIN-USERS-ZERO-ACCT    PIC 9(08) COMP  VALUE ZERO.
008600     05  WS-DACIN-ACCTS-OPENED       PIC 9(08) COMP  VALUE ZERO.
008700     05  WS-DACIN-NEW-ACC-NUMBER     PIC X(20) VALUE SPACES.
008800     05  FILLER                      PIC X(01) VALUE SPACE.
008900
009000 01  WS-DACIN-SUMMARY-LINE           PIC X(80) VALUE SPACES.
009100 01  WS-DACIN-SUMMARY-LINE-R REDEFINES WS-DACIN-SUMMARY-LINE.
009200     05  WS-DACIN-SL-LABEL           PIC X(40).
009300     05  WS-DACIN-SL-COUNT           PIC ZZZ,ZZZ,ZZ9.
009400     05  FILLER                      PIC X(27).
009500
009600*------------------------------------------------------------------
009700* THIS PROGRAM IS THE MAIN BATCH DRIVER, NOT A CALLED ROUTINE, SO
009800* IT OWNS THE VACGN/VACCT PARAMETER AREAS ITSELF - THERE IS NO
009900* CALLING PROGRAM TO SUPPLY THEM.  THEY ARE CARRIED HERE IN
010000* WORKING STORAGE AND PASSED BY REFERENCE ON EACH CALL BELOW.
010100*------------------------------------------------------------------
010200     COPY VACGN.
010300     COPY VACCT.
010400****************
010500 LINKAGE SECTION.
010600****************
010700*    NONE - THIS IS THE MAIN BATCH DRIVER, NOT A CALLED ROUTINE.
010800     EJECT
010900*****************
011000 PROCEDURE DIVISION.
011100*****************
011200 MAIN-MODULE.
011300     PERFORM A000-INITIALIZATION
011400        THRU A099-INITIALIZATION-EX.
011500
011600     PERFORM B000-READ-USER-MASTER
011700        THRU B099-READ-USER-MASTER-EX
011800        UNTIL WS-DACIN-END-OF-USERS.
011900
012000     PERFORM Z000-END-PROGRAM-ROUTINE
012100        THRU Z099-END-PROGRAM-ROUTINE-EX.
012200     GOBACK.
012300
012400*----------------------------------------------------------------*
012500 A000-INITIALIZATION.
012600*----------------------------------------------------------------*
012700     ACCEPT   WK-C-RUN-DATE         FROM DATE YYYYMMDD.
012800     ACCEPT   WK-C-RUN-TIME         FROM TIME.
012900
013000     OPEN INPUT USRMST-FILE.
013100     IF      NOT WK-C-SUCCESSFUL
013200             DISPLAY "OLBDACIN - OPEN FILE ERROR - USRMST"
013300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013400             GO TO Y900-ABNORMAL-TERMINATION.
013500
013600     PERFORM B100-READ-NEXT-USER
013700        THRU B199-READ-NEXT-USER-EX.
013800
013900 A099-INITIALIZATION-EX.
014000     EXIT.
014100*----------------------------------------------------------------*
014200 B000-READ-USER-MASTER.
014300*----------------------------------------------------------------*
014400     ADD     1                   TO    WS-DACIN-USERS-READ.
014500
014600     IF      USRMST-ACCOUNT-COUNT = ZERO
014700             ADD  1               TO   WS-DACIN-USERS-ZERO-ACCT
014800             PERFORM C100-OPEN-SAVINGS-ACCOUNT
014900                THRU C199-OPEN-SAVINGS-ACCOUNT-EX
015000             PERFORM C200-OPEN-CURRENT-ACCOUNT
015100                THRU C299-OPEN-CURRENT-ACCOUNT-EX
015200     END-IF.
015300
015400     PERFORM B100-READ-NEXT-USER
015500        THRU B199-READ-NEXT-USER-EX.
015600
015700 B099-READ-USER-MASTER-EX.
015800     EXIT.
015900*----------------------------------------------------------------*
016000 B100-READ-NEXT-USER.
016100*----------------------------------------------------------------*
016200     READ    USRMST-FILE
016300         AT END
016400             SET  WS-DACIN-END-OF-USERS TO TRUE
016500             GO TO B199-READ-NEXT-USER-EX.
016600
016700     IF      NOT WK-C-SUCCESSFUL
016800             DISPLAY "OLBDACIN - READ FILE ERROR - USRMST"
016900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000             GO TO Y900-ABNORMAL-TERMINATION.
017100
017200 B199-READ-NEXT-USER-EX.
017300     EXIT.
017400*----------------------------------------------------------------*
017500 C100-OPEN-SAVINGS-ACCOUNT.
017600*----------------------------------------------------------------*
017700     CALL    "OLBVACGN"          USING WK-C-VACGN-RECORD.
017800     IF      WK-C-VACGN-ERROR-CD NOT = SPACES
017900             DISPLAY "OLBDACIN - ACCOUNT NUMBER GENERATION FAILED"
018000             GO TO Y900-ABNORMAL-TERMINATION.
018100     MOVE    WK-C-VACGN-ACC-NUMBER TO WS-DACIN-NEW-ACC-NUMBER.
018200
018300     MOVE    "CRTE"              TO    WK-C-VACCT-MODE.
018400     MOVE    WS-DACIN-NEW-ACC-NUMBER TO WK-C-VACCT-ACC-NUMBER.
018500     MOVE    "My Savings Account" TO   WK-C-VACCT-NEW-NAME.
018600     MOVE    "SAVINGS"           TO    WK-C-VACCT-NEW-TYPE.
018700     MOVE    10000.00            TO    WK-C-VACCT-NEW-BALANCE.
018800     MOVE    "BANK0001234"       TO    WK-C-VACCT-NEW-IFSC.
018900     MOVE    USRMST-ID           TO    WK-C-VACCT-NEW-USER-ID.
019000     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.
019100     IF      NOT WK-C-VACCT-FOUND
019200             DISPLAY "OLBDACIN - SAVINGS ACCOUNT CREATE FAILED"
019300             GO TO Y900-ABNORMAL-TERMINATION.
019400
019500     ADD     1                   TO    WS-DACIN-ACCTS-OPENED.
019600
019700 C199-OPEN-SAVINGS-ACCOUNT-EX.
019800     EXIT.
019900*----------------------------------------------------------------*
020000 C200-OPEN-CURRENT-ACCOUNT.
020100*----------------------------------------------------------------*
020200     CALL    "OLBVACGN"          USING WK-C-VACGN-RECORD.
020300     IF      WK-C-VACGN-ERROR-CD NOT = SPACES
020400             DISPLAY "OLBDACIN - ACCOUNT NUMBER GENERATION FAILED"
020500             GO TO Y900-ABNORMAL-TERMINATION.
020600     MOVE    WK-C-VACGN-ACC-NUMBER TO WS-DACIN-NEW-ACC-NUMBER.
020700
020800     MOVE    "CRTE"              TO    WK-C-VACCT-MODE.
020900     MOVE    WS-DACIN-NEW-ACC-NUMBER TO WK-C-VACCT-ACC-NUMBER.
021000     MOVE    "My Current Account" TO   WK-C-VACCT-NEW-NAME.
021100     MOVE    "CURRENT"           TO    WK-C-VACCT-NEW-TYPE.
021200     MOVE    5000.00             TO    WK-C-VACCT-NEW-BALANCE.
021300     MOVE    "BANK0001234"       TO    WK-C-VACCT-NEW-IFSC.
021400     MOVE    USRMST-ID           TO    WK-C-VACCT-NEW-USER-ID.
021500     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.
021600     IF      NOT WK-C-VACCT-FOUND
021700             DISPLAY "OLBDACIN - CURRENT ACCOUNT CREATE FAILED"
021800             GO TO Y900-ABNORMAL-TERMINATION.
021900
022000     ADD     1                   TO    WS-DACIN-ACCTS-OPENED.
022100
022200 C299-OPEN-CURRENT-ACCOUNT-EX.
022300     EXIT.
022400*----------------------------------------------------------------*
022500 Y900-ABNORMAL-TERMINATION.
022600*----------------------------------------------------------------*
022700     SET     WK-C-ABEND-REQUESTED TO    TRUE.
022800     DISPLAY "OLBDACIN - ABNORMAL TERMINATION - SETTING UPSI-0".
022900     PERFORM Z000-END-PROGRAM-ROUTINE
023000        THRU Z099-END-PROGRAM-ROUTINE-EX.
023100     MOVE    16                  TO    RETURN-CODE.
023200     GOBACK.
023300*----------------------------------------------------------------*
023400 Z000-END-PROGRAM-ROUTINE.
023500*----------------------------------------------------------------*
023600     MOVE    "CLOS"              TO    WK-C-VACCT-MODE.
023700     CALL    "OLBVACCT"          USING WK-C-VACCT-RECORD.
023800
023900     IF      WS-DACIN-USERS-READ > ZERO OR WK-C-ABEND-REQUESTED
024000             CLOSE USRMST-FILE
024100     END-IF.
024200
024300     PERFORM Z100-PRINT-SUMMARY
024400        THRU Z199-PRINT-SUMMARY-EX.
024500
024600 Z099-END-PROGRAM-ROUTINE-EX.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 Z100-PRINT-SUMMARY.
025000*----------------------------------------------------------------*
025100     MOVE    SPACES              TO    WS-DACIN-SUMMARY-LINE.
025200     MOVE    "USERS PROCESSED" TO    WS-DACIN-SL-LABEL.
025300     MOVE    WS-DACIN-USERS-READ TO    WS-DACIN-SL-COUNT.
025400     DISPLAY WS-DACIN-SUMMARY-LINE.
025500
025600     MOVE    SPACES              TO    WS-DACIN-SUMMARY-LINE.
025700     MOVE    "USERS WITH ZERO ACCOUNTS" TO WS-DACIN-SL-LABEL.
025800     MOVE    WS-DACIN-USERS-ZERO-ACCT TO WS-DACIN-SL-COUNT.
025900     DISPLAY WS-DACIN-SUMMARY-LINE.
026000
026100     MOVE    SPACES              TO    WS-DACIN-SUMMARY-LINE.
026200     MOVE    "ACCOUNTS OPENED" TO    WS-DACIN-SL-LABEL.
026300     MOVE    WS-DACIN-ACCTS-OPENED TO   WS-DACIN-SL-COUNT.
026400     DISPLAY WS-DACIN-SUMMARY-LINE.
026500
026600 Z199-PRINT-SUMMARY-EX.
026700     EXIT.
026800
026900******************************************************************
027000*************** END OF PROGRAM SOURCE - OLBDACIN ***************
027100******************************************************************
