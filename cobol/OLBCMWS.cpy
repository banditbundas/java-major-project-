000100******************************************************************
000200*    OLBCMWS  -  COMMON WORKING STORAGE  -  LEDGER POSTING SUITE *
000300******************************************************************
000400*    COPIED INTO EVERY PROGRAM IN THE SUITE IMMEDIATELY AFTER    *
000500*    01  WK-C-COMMON.  CARRIES THE FILE STATUS WORK FIELD AND    *
000600*    ITS CONDITION NAMES, THE RUN DATE/TIME BLOCK AND THE        *
000700*    STANDARD ABNORMAL-TERMINATION SWITCH USED BY EVERY          *
000800*    Y900-ABNORMAL-TERMINATION PARAGRAPH IN THE SUITE.           *
000900*------------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*------------------------------------------------------------------
001200* TAG    DEV      DATE       DESCRIPTION
001300*------ -------- ---------- -------------------------------------
001400* OLB001  RCOBB    14/03/1988 - INITIAL VERSION.
001500* OLB014  RCOBB    02/11/1991 - ADD WK-C-END-OF-FILE CONDITION
001600*                               FOR SEQUENTIAL FILE CALLERS.
001700* OLB029  DSETH    19/06/1995 - ADD WK-C-DUPLICATE-KEY FOR THE
001800*                               RELATIVE-FILE CREATE CALLERS.
001900* OLB041  TKOH     21/09/1998 - Y2K: WK-C-RUN-DATE EXPANDED TO AN
002000*                               8-BYTE CCYYMMDD FIELD, CENTURY
002100*                               NO LONGER ASSUMED.
002200* OLB057  MPATEL   08/05/2003 - ADD WK-C-ABEND-SWITCH SO BATCH
002300*                               DRIVERS CAN FLAG UPSI-0 ON A
002400*                               FORCED ABEND FOR THE SCHEDULER.
002500*------------------------------------------------------------------
002600    05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
002700        88  WK-C-SUCCESSFUL              VALUE "00".
002800        88  WK-C-END-OF-FILE             VALUE "10".
002900        88  WK-C-DUPLICATE-KEY           VALUE "22".
003000        88  WK-C-RECORD-NOT-FOUND        VALUE "23".
003100        88  WK-C-INVALID-KEY             VALUE "21" "23" "24".
003200    05  WK-C-ABEND-SWITCH            PIC X(01) VALUE "N".
003300        88  WK-C-ABEND-REQUESTED         VALUE "Y".
003400    05  WK-C-RUN-DATE                PIC 9(08) VALUE ZEROES.
003500    05  WK-C-RUN-DATE-R  REDEFINES WK-C-RUN-DATE.
003600        10  WK-C-RUN-CCYY            PIC 9(04).
003700        10  WK-C-RUN-MM              PIC 9(02).
003800        10  WK-C-RUN-DD              PIC 9(02).
003900    05  WK-C-RUN-TIME                PIC 9(06) VALUE ZEROES.
004000    05  WK-C-RUN-TIME-R  REDEFINES WK-C-RUN-TIME.
004100        10  WK-C-RUN-HH              PIC 9(02).
004200        10  WK-C-RUN-MN              PIC 9(02).
004300        10  WK-C-RUN-SS              PIC 9(02).
004400    05  FILLER                       PIC X(10) VALUE SPACES.
