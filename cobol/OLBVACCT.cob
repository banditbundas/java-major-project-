000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OLBVACCT.
000500 AUTHOR.         R. COBB.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS.
000700 DATE-WRITTEN.   11 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RETAIL BANKING SYSTEMS - PRODUCTION.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ACCESS THE ACCOUNT
001200*               MASTER, ACCTMST.  IT COVERS EVERY WAY THE LEDGER
001300*               POSTING SUITE TOUCHES ACCTMST - LOOKUP BY ACCOUNT
001400*               NUMBER, BALANCE POST, NEW ACCOUNT CREATE AND THE
001500*               EXISTENCE-ONLY PROBE USED BY THE ACCOUNT NUMBER
001600*               GENERATOR.  MODE IS SELECTED BY WK-C-VACCT-MODE.
001700*
001800*               ACCTMST IS A RELATIVE FILE.  THE BATCH SUITE HAS
001900*               NO KEYED ACCESS TO IT THE WAY THE ONLINE TELLER
002000*               TRANSACTIONS DO, SO THIS ROUTINE CANNOT KEY THE
002100*               FILE DIRECTLY BY ACCOUNT NUMBER.  INSTEAD IT
002200*               BUILDS AN IN-MEMORY TABLE OF ACCOUNT NUMBER TO
002300*               RELATIVE RECORD NUMBER THE FIRST TIME IT IS
002400*               CALLED IN A RUN, AND USES THAT TABLE TO TRANSLATE
002500*               EVERY SUBSEQUENT LOOKUP INTO A RANDOM READ BY
002600*               RELATIVE KEY.  BECAUSE THIS PROGRAM IS NOT
002700*               DECLARED INITIAL, THE TABLE AND THE OPEN FILE
002800*               BOTH SURVIVE FOR THE LIFE OF THE RUN.
002900*
003000*================================================================
003100* HISTORY OF MODIFICATION:
003200*================================================================
003300* TAG    DEV      DATE       DESCRIPTION
003400*------ -------- ---------- -------------------------------------
003500* OLB004  RCOBB    11/05/1988 - INITIAL VERSION - LOOK/POST ONLY.
003600* OLB008  RCOBB    30/09/1989 - WIDEN WS-ACCT-TABLE FROM 5000 TO
003700*                               20000 ENTRIES - BRANCH ROLLOUT.
003800* OLB012  RCOBB    02/09/1990 - ADD CRTE MODE FOR THE NEW
003900*                               DEFAULT-ACCOUNT SWEEP (OLBDACIN).
004000* OLB021  DSETH    03/02/1993 - ADD FIND MODE FOR OLBVACGN'S
004100*                               UNIQUENESS PROBE - AVOIDS MOVING
004200*                               THE FULL RECORD OUT FOR A SIMPLE
004300*                               EXISTS/NOT-EXISTS ANSWER.
004400* OLB027  DSETH    30/11/1994 - ADD CLOS MODE - CLOSE ACCTMST ON
004500*                               REQUEST INSTEAD OF LEAVING IT TO
004600*                               JOB TERMINATION.
004700* OLB041  TKOH     21/09/1998 - Y2K: WS-ACCT-ADD-DATE AND
004800*                               WS-ACCT-CHG-DATE ON NEW-ACCOUNT
004900*                               CREATE NOW MOVE A CCYYMMDD RUN
005000*                               DATE, NOT A 2-DIGIT YEAR.
005100* OLB050  TKOH     14/06/2000 - CORRECT B300-POST-BALANCE TO
005200*                               REWRITE ON THE RELATIVE KEY
005300*                               CAPTURED AT LOOKUP TIME RATHER
005400*                               THAN RE-SEARCHING THE TABLE -
005500*                               TWO POSTS IN THE SAME RUN AGAINST
005600*                               THE SAME ACCOUNT WERE RACING.
005700* OLB071  MPATEL   30/10/2007 - WIDEN WS-ACCT-TABLE TO 50000
005800*                               ENTRIES - INTERNET BANKING
005900*                               ROLLOUT ADDED ACCOUNT VOLUME.
006000* OLB095  SJOSHI   02/07/2009 - RENAMED THE ACCTMST-FILE SELECT'S
006100*                               ASSIGN-TO FROM THE BARE LOGICAL NAME
006200*                               TO DATABASE-ACCTMST - THIS IS STILL A
006300*                               KEYED RELATIVE FILE AND BELONGS ON THE
006400*                               SHOP'S DATABASE- CONVENTION LIKE EVERY
006500*                               OTHER INDEXED/RELATIVE FILE WE TOUCH.
006600*----------------------------------------------------------------*
006700 EJECT
006800**********************
006900 ENVIRONMENT DIVISION.
007000**********************
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-AS400.
007300 OBJECT-COMPUTER.  IBM-AS400.
007400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT ACCTMST-FILE ASSIGN TO DATABASE-ACCTMST
007900            ORGANIZATION     IS RELATIVE
008000            ACCESS MODE      IS DYNAMIC
008100            RELATIVE KEY     IS WS-ACCT-REL-KEY
008200            FILE STATUS      IS WK-C-FILE-STATUS.
008300
008400 EJECT
008500***************
008600 DATA DIVISION.
008700***************
008800 FILE SECTION.
008900**************
009000 FD  ACCTMST-FILE
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS ACCTMST-RECORD.
009300     COPY ACCTMST.
009400
009500*************************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER                          PIC X(24)        VALUE
009900     "** PROGRAM OLBVACCT **".
010000
010100* ------------------ PROGRAM WORKING STORAGE -------------------*
010200 01  WK-C-COMMON.
010300     COPY OLBCMWS.
010400
010500 01  WK-C-WORK-AREA.
010600     05  WS-ACCT-REL-KEY             PIC 9(08) COMP  VALUE ZERO.
010700     05  WS-ACCT-NEXT-REL            PIC 9(08) COMP  VALUE ZERO.
010800     05  WS-ACCT-TABLE-BUILT-SW      PIC X(01) VALUE "N".
010900         88  WS-ACCT-TABLE-BUILT          VALUE "Y".
011000     05  WS-ACCT-TABLE-COUNT         PIC 9(08) COMP  VALUE ZERO.
011100     05  WS-ACCT-SEARCH-IDX          PIC 9(08) COMP  VALUE ZERO.
011200     05  WS-ACCT-ENTRY-FOUND-SW      PIC X(01) VALUE "N".
011300         88  WS-ACCT-ENTRY-FOUND          VALUE "Y".
011400     05  WS-ACCT-NEW-BALANCE         PIC S9(17)V99   VALUE ZERO.
011500     05  FILLER                      PIC X(01) VALUE SPACE.
011600
011700 01  WS-ACCT-TABLE-AREA.
011800     05  WS-ACCT-TABLE  OCCURS 50000 TIMES
011900                        INDEXED BY WS-ACCT-IDX.
012000         10  WS-ACCT-TBL-NUMBER      PIC X(20).
012100         10  WS-ACCT-TBL-REL-NO      PIC 9(08) COMP.
012200         10  FILLER                  PIC X(01).
012300
012400****************
012500 LINKAGE SECTION.
012600****************
012700     COPY VACCT.
012800     EJECT
012900********************************************
013000 PROCEDURE DIVISION USING WK-C-VACCT-RECORD.
013100********************************************
013200 MAIN-MODULE.
013300     PERFORM A000-PROCESS-CALLED-ROUTINE
013400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013500     GOBACK.
013600
013700*----------------------------------------------------------------*
013800 A000-PROCESS-CALLED-ROUTINE.
013900*----------------------------------------------------------------*
014000     MOVE    SPACES              TO    WK-C-VACCT-OUTPUT.
014100     MOVE    "N"                 TO    WK-C-VACCT-FOUND-SW.
014200
014300     IF      WK-C-VACCT-MODE     =     "CLOS"
014400             PERFORM Z000-END-PROGRAM-ROUTINE
014500             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014600
014700     IF      NOT WS-ACCT-TABLE-BUILT
014800             PERFORM B000-OPEN-AND-BUILD-TABLE
014900                THRU B099-OPEN-AND-BUILD-TABLE-EX.
015000
015100     EVALUATE WK-C-VACCT-MODE
015200         WHEN "LOOK"
015300             PERFORM C100-LOOKUP-ACCOUNT
015400                THRU C199-LOOKUP-ACCOUNT-EX
015500         WHEN "FIND"
015600             PERFORM C100-LOOKUP-ACCOUNT
015700                THRU C199-LOOKUP-ACCOUNT-EX
015800         WHEN "POST"
015900             PERFORM C200-POST-BALANCE
016000                THRU C299-POST-BALANCE-EX
016100         WHEN "CRTE"
016200             PERFORM C300-CREATE-ACCOUNT
016300                THRU C399-CREATE-ACCOUNT-EX
016400         WHEN OTHER
016500             MOVE "OLB0001" TO WK-C-VACCT-ERROR-CD
016600     END-EVALUATE.
016700
016800 A099-PROCESS-CALLED-ROUTINE-EX.
016900     EXIT.
017000*----------------------------------------------------------------*
017100 B000-OPEN-AND-BUILD-TABLE.
017200*----------------------------------------------------------------*
017300     ACCEPT   WK-C-RUN-DATE        FROM DATE YYYYMMDD.
017400     ACCEPT   WK-C-RUN-TIME        FROM TIME.
017500     OPEN I-O ACCTMST-FILE.
017600     IF      WK-C-SUCCESSFUL
017700             CONTINUE
017800     ELSE
017900     IF      WK-C-FILE-STATUS    =     "35"
018000*                                      ACCTMST DOES NOT EXIST YET
018100*                                      ON A BRAND-NEW RUN - OPEN
018200*                                      OUTPUT TO CREATE IT EMPTY
018300*                                      THEN REOPEN I-O.
018400             OPEN OUTPUT ACCTMST-FILE
018500             CLOSE ACCTMST-FILE
018600             OPEN I-O ACCTMST-FILE
018700     ELSE
018800             DISPLAY "OLBVACCT - OPEN FILE ERROR - ACCTMST"
018900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000             GO TO Y900-ABNORMAL-TERMINATION
019100     END-IF
019200     END-IF.
019300
019400     MOVE    1                   TO    WS-ACCT-REL-KEY.
019500     MOVE    ZERO                TO    WS-ACCT-TABLE-COUNT.
019600
019700 B010-READ-NEXT-ACCOUNT.
019800     READ    ACCTMST-FILE NEXT RECORD.
019900     IF      WK-C-END-OF-FILE
020000             GO TO B090-BUILD-TABLE-DONE.
020100     IF      NOT WK-C-SUCCESSFUL
020200             DISPLAY "OLBVACCT - READ FILE ERROR - ACCTMST"
020300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400             GO TO Y900-ABNORMAL-TERMINATION.
020500
020600     ADD     1                   TO    WS-ACCT-TABLE-COUNT.
020700     SET     WS-ACCT-IDX         TO    WS-ACCT-TABLE-COUNT.
020800     MOVE    ACCTMST-ACC-NUMBER  TO    WS-ACCT-TBL-NUMBER
020900                                       (WS-ACCT-IDX).
021000     MOVE    WS-ACCT-REL-KEY     TO    WS-ACCT-TBL-REL-NO
021100                                       (WS-ACCT-IDX).
021200     GO TO B010-READ-NEXT-ACCOUNT.
021300
021400 B090-BUILD-TABLE-DONE.
021500     MOVE    WS-ACCT-TABLE-COUNT TO    WS-ACCT-NEXT-REL.
021600     ADD     1                   TO    WS-ACCT-NEXT-REL.
021700     SET     WS-ACCT-TABLE-BUILT TO    TRUE.
021800
021900 B099-OPEN-AND-BUILD-TABLE-EX.
022000     EXIT.
022100*----------------------------------------------------------------*
022200 C100-LOOKUP-ACCOUNT.
022300*----------------------------------------------------------------*
022400     PERFORM D100-SEARCH-TABLE
022500        THRU D199-SEARCH-TABLE-EX.
022600
022700     IF      NOT WS-ACCT-ENTRY-FOUND
022800             MOVE "N"            TO    WK-C-VACCT-FOUND-SW
022900             GO TO C199-LOOKUP-ACCOUNT-EX.
023000
023100     MOVE    WS-ACCT-TBL-REL-NO (WS-ACCT-SEARCH-IDX)
023200                                 TO    WS-ACCT-REL-KEY.
023300     READ    ACCTMST-FILE.
023400     IF      NOT WK-C-SUCCESSFUL
023500             DISPLAY "OLBVACCT - READ FILE ERROR - ACCTMST"
023600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700             GO TO Y900-ABNORMAL-TERMINATION.
023800
023900     MOVE    "Y"                 TO    WK-C-VACCT-FOUND-SW.
024000     MOVE    ACCTMST-NAME        TO    WK-C-VACCT-OUT-NAME.
024100     MOVE    ACCTMST-TYPE        TO    WK-C-VACCT-OUT-TYPE.
024200     MOVE    ACCTMST-BALANCE     TO    WK-C-VACCT-OUT-BALANCE.
024300     MOVE    ACCTMST-IFSC        TO    WK-C-VACCT-OUT-IFSC.
024400     MOVE    ACCTMST-USER-ID     TO    WK-C-VACCT-OUT-USER-ID.
024500
024600 C199-LOOKUP-ACCOUNT-EX.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 C200-POST-BALANCE.
025000*----------------------------------------------------------------*
025100     PERFORM D100-SEARCH-TABLE
025200        THRU D199-SEARCH-TABLE-EX.
025300
025400     IF      NOT WS-ACCT-ENTRY-FOUND
025500             MOVE "N"            TO    WK-C-VACCT-FOUND-SW
025600             MOVE "OLB0002"      TO    WK-C-VACCT-ERROR-CD
025700             GO TO C299-POST-BALANCE-EX.
025800
025900     MOVE    WS-ACCT-TBL-REL-NO (WS-ACCT-SEARCH-IDX)
026000                                 TO    WS-ACCT-REL-KEY.
026100     READ    ACCTMST-FILE.
026200     IF      NOT WK-C-SUCCESSFUL
026300             DISPLAY "OLBVACCT - READ FILE ERROR - ACCTMST"
026400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026500             GO TO Y900-ABNORMAL-TERMINATION.
026600
026700     COMPUTE WS-ACCT-NEW-BALANCE ROUNDED =
026800             ACCTMST-BALANCE + WK-C-VACCT-POST-AMOUNT.
026900     MOVE    WS-ACCT-NEW-BALANCE TO    ACCTMST-BALANCE.
027000     MOVE    WK-C-RUN-DATE       TO    ACCTMST-LAST-ACTV-DATE.
027100
027200     REWRITE ACCTMST-RECORD.
027300     IF      NOT WK-C-SUCCESSFUL
027400             DISPLAY "OLBVACCT - REWRITE FILE ERROR - ACCTMST"
027500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600             GO TO Y900-ABNORMAL-TERMINATION.
027700
027800     MOVE    "Y"                 TO    WK-C-VACCT-FOUND-SW.
027900     MOVE    WS-ACCT-NEW-BALANCE TO    WK-C-VACCT-OUT-BALANCE.
028000
028100 C299-POST-BALANCE-EX.
028200     EXIT.
028300*----------------------------------------------------------------*
028400 C300-CREATE-ACCOUNT.
028500*----------------------------------------------------------------*
028600     MOVE    SPACES              TO    ACCTMST-RECORD.
028700     MOVE    WK-C-VACCT-ACC-NUMBER TO  ACCTMST-ACC-NUMBER.
028800     MOVE    WK-C-VACCT-NEW-NAME TO    ACCTMST-NAME.
028900     MOVE    WK-C-VACCT-NEW-TYPE TO    ACCTMST-TYPE.
029000     MOVE    WK-C-VACCT-NEW-BALANCE TO ACCTMST-BALANCE.
029100     MOVE    WK-C-VACCT-NEW-IFSC TO    ACCTMST-IFSC.
029200     MOVE    WK-C-VACCT-NEW-USER-ID TO ACCTMST-USER-ID.
029300     SET     ACCTMST-STATUS-ACTIVE TO  TRUE.
029400     MOVE    WK-C-RUN-DATE       TO    ACCTMST-OPEN-DATE.
029500     MOVE    WK-C-RUN-DATE       TO    ACCTMST-LAST-ACTV-DATE.
029600     MOVE    WK-C-RUN-DATE       TO    ACCTMST-ADD-DATE.
029700     MOVE    WK-C-RUN-DATE       TO    ACCTMST-LAST-CHG-DATE.
029800     MOVE    "OLBDACIN"          TO    ACCTMST-ADD-USER.
029900     MOVE    "OLBDACIN"          TO    ACCTMST-LAST-CHG-USER.
030000
030100     MOVE    WS-ACCT-NEXT-REL    TO    WS-ACCT-REL-KEY.
030200     WRITE   ACCTMST-RECORD.
030300     IF      NOT WK-C-SUCCESSFUL
030400             DISPLAY "OLBVACCT - WRITE FILE ERROR - ACCTMST"
030500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600             GO TO Y900-ABNORMAL-TERMINATION.
030700
030800     ADD     1                   TO    WS-ACCT-TABLE-COUNT.
030900     SET     WS-ACCT-IDX         TO    WS-ACCT-TABLE-COUNT.
031000     MOVE    WK-C-VACCT-ACC-NUMBER TO  WS-ACCT-TBL-NUMBER
031100                                       (WS-ACCT-IDX).
031200     MOVE    WS-ACCT-NEXT-REL    TO    WS-ACCT-TBL-REL-NO
031300                                       (WS-ACCT-IDX).
031400     ADD     1                   TO    WS-ACCT-NEXT-REL.
031500
031600     MOVE    "Y"                 TO    WK-C-VACCT-FOUND-SW.
031700
031800 C399-CREATE-ACCOUNT-EX.
031900     EXIT.
032000*----------------------------------------------------------------*
032100 D100-SEARCH-TABLE.
032200*----------------------------------------------------------------*
032300     MOVE    "N"                 TO    WS-ACCT-ENTRY-FOUND-SW.
032400     SET     WS-ACCT-IDX         TO    1.
032500     SEARCH  WS-ACCT-TABLE
032600             VARYING WS-ACCT-SEARCH-IDX
032700         AT END
032800             MOVE "N"             TO    WS-ACCT-ENTRY-FOUND-SW
032900         WHEN WS-ACCT-TBL-NUMBER (WS-ACCT-IDX) =
033000             WK-C-VACCT-ACC-NUMBER
033100             MOVE "Y"             TO    WS-ACCT-ENTRY-FOUND-SW
033200     END-SEARCH.
033300
033400 D199-SEARCH-TABLE-EX.
033500     EXIT.
033600*----------------------------------------------------------------*
033700*                   PROGRAM SUBROUTINE                         *
033800*----------------------------------------------------------------*
033900 Y900-ABNORMAL-TERMINATION.
034000     PERFORM Z000-END-PROGRAM-ROUTINE.
034100     MOVE    "OLB9999"           TO    WK-C-VACCT-ERROR-CD.
034200     GOBACK.
034300
034400 Z000-END-PROGRAM-ROUTINE.
034500     IF      WS-ACCT-TABLE-BUILT
034600             CLOSE ACCTMST-FILE
034700             IF  NOT WK-C-SUCCESSFUL
034800                 DISPLAY "OLBVACCT - CLOSE FILE ERROR - ACCTMST"
034900                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035000             END-IF
035100             MOVE "N" TO WS-ACCT-TABLE-BUILT-SW
035200     END-IF.
035300
035400 Z999-END-PROGRAM-ROUTINE-EX.
035500     EXIT.
035600
035700******************************************************************
035800*************** END OF PROGRAM SOURCE - OLBVACCT ***************
035900******************************************************************
