000100******************************************************************
000200*    TXNREQ   -  TRANSACTION REQUEST RECORD (BATCH INPUT)       *
000300******************************************************************
000400*    ONE RECORD PER REQUESTED POSTING, READ BY OLBPOSTR IN       *
000500*    FILE ORDER - NO RE-SEQUENCING, NO KEYED ACCESS.             *
000600*------------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------------
000900* TAG    DEV      DATE       DESCRIPTION
001000*------ -------- ---------- -------------------------------------
001100* OLB003  RCOBB    09/05/1988 - INITIAL VERSION - DEPOSIT AND
001200*                               WITHDRAWAL REQUESTS ONLY.
001300* OLB011  RCOBB    02/09/1990 - ADD REQ-TO-ACCOUNT FOR INTERNAL
001400*                               TRANSFER REQUESTS.
001500* OLB018  DSETH    06/03/1992 - ADD REQ-EXTERNAL-ACCOUNT AND
001600*                               REQ-IFSC FOR EXTERNAL-TRANSFER
001700*                               REQUESTS.
001800* OLB019  DSETH    06/03/1992 - WIDEN REQ-TYPE FROM X(12) TO
001900*                               X(17) - "EXTERNAL-TRANSFER" DID
002000*                               NOT FIT THE ORIGINAL 12-BYTE
002100*                               PICTURE SHARED WITH THE LEDGER'S
002200*                               TXN-TYPE.
002300* OLB087  SJOSHI   02/07/2009 - REQ-AMOUNT/REQ-AMOUNT-UNSIGNED WERE
002400*                               ZONED DISPLAY, NOT PACKED - REDECLARED
002500*                               COMP-3 TO MATCH HOUSE STANDARD ON
002600*                               MONETARY FIELDS.  RECORD IS 9 BYTES
002700*                               SHORTER (615 -> 606).
002800*------------------------------------------------------------------
002900 01  TXNREQ-RECORD.
003000     05  REQ-TYPE                    PIC X(17).
003100*                                     WIDENED PAST THE OTHER
003200*                                     12-BYTE TYPE FIELDS ON
003300*                                     THIS SYSTEM TO HOLD
003400*                                     "EXTERNAL-TRANSFER" IN
003500*                                     FULL - SEE OLB019 BELOW.
003600         88  REQ-TYPE-DEPOSIT             VALUE "DEPOSIT".
003700         88  REQ-TYPE-WITHDRAWAL          VALUE "WITHDRAWAL".
003800         88  REQ-TYPE-TRANSFER            VALUE "TRANSFER".
003900         88  REQ-TYPE-EXT-TRANSFER        VALUE
004000                                        "EXTERNAL-TRANSFER".
004100     05  REQ-FROM-ACCOUNT            PIC X(20).
004200*                                     BLANK ON A DEPOSIT.
004300     05  REQ-TO-ACCOUNT              PIC X(20).
004400*                                     BLANK ON A WITHDRAWAL OR
004500*                                     EXTERNAL-TRANSFER.
004600     05  REQ-EXTERNAL-ACCOUNT        PIC X(20).
004700*                                     EXTERNAL-TRANSFER ONLY.
004800     05  REQ-IFSC                    PIC X(11).
004900*                                     EXTERNAL-TRANSFER ONLY.
005000     05  REQ-AMOUNT                  PIC S9(17)V99 COMP-3.
005100     05  REQ-DESCRIPTION             PIC X(500).
005200     05  FILLER                      PIC X(08).
005300*------------------------------------------------------------------
005400* ALTERNATE VIEW GIVING THE VALIDATION PARAGRAPHS IN OLBVTXPO AN
005500* UNSIGNED LOOK AT THE AMOUNT WITHOUT A SEPARATE WORKING FIELD.
005600*------------------------------------------------------------------
005700 01  TXNREQ-UNSIGNED-VIEW  REDEFINES TXNREQ-RECORD.
005800     05  FILLER                      PIC X(88).
005900     05  REQ-AMOUNT-UNSIGNED         PIC 9(17)V99 COMP-3.
006000     05  FILLER                      PIC X(508).
