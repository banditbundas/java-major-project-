000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OLBXTXID.
000500 AUTHOR.         R. COBB.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS.
000700 DATE-WRITTEN.   13 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RETAIL BANKING SYSTEMS - PRODUCTION.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT MANUFACTURES A
001200*               UNIQUE TRANSACTION ID FOR EACH REQUEST PROCESSED
001300*               BY THE POSTING ENGINE.  THE ID IS THE LITERAL
001400*               "TXN" FOLLOWED BY THE 8-DIGIT RUN DATE, THE
001500*               6-DIGIT RUN TIME AND A 3-DIGIT PER-RUN SEQUENCE.
001600*               THE SEQUENCE COUNTER LIVES IN THIS PROGRAM'S OWN
001700*               WORKING STORAGE AND SURVIVES ACROSS CALLS BECAUSE
001800*               THIS PROGRAM IS NOT DECLARED INITIAL.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG    DEV      DATE       DESCRIPTION
002400*------ -------- ---------- -------------------------------------
002500* OLB007  RCOBB    13/05/1988 - INITIAL VERSION.
002600* OLB041  TKOH     21/09/1998 - Y2K: RUN DATE PORTION OF THE
002700*                               GENERATED ID WIDENED FROM 6-DIGIT
002800*                               YYMMDD TO 8-DIGIT CCYYMMDD.
002900* OLB071  MPATEL   30/10/2007 - WRAP THE SEQUENCE AT 999 AND
003000*                               ABEND RATHER THAN SILENTLY REPEAT
003100*                               AN ID - A SINGLE BATCH RUN NOW
003200*                               CARRIES MORE THAN 999 REQUESTS.
003300* OLB094  SJOSHI   02/07/2009 - MOVED WS-XTXID-SEQUENCE OUT TO A
003400*                               STANDALONE 77-LEVEL ITEM - A SIMPLE
003500*                               PER-RUN COUNTER HAS NO BUSINESS IN A
003600*                               GROUP.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000*************************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM OLBXTXID **".
005500 77  WS-XTXID-SEQUENCE               PIC 9(03) COMP  VALUE ZERO.
005600
005700 01  WK-C-COMMON.
005800     COPY OLBCMWS.
005900
006000 01  WK-C-WORK-AREA.
006100     05  WS-XTXID-BUILD              PIC X(30) VALUE SPACES.
006200     05  FILLER                      PIC X(01) VALUE SPACE.
006300     05  WS-XTXID-BUILD-R  REDEFINES WS-XTXID-BUILD.
006400         10  WS-XTXID-PREFIX         PIC X(03).
006500         10  WS-XTXID-DATE-PART      PIC 9(08).
006600         10  WS-XTXID-TIME-PART      PIC 9(06).
006700         10  WS-XTXID-SEQ-PART       PIC 9(03).
006800         10  FILLER                  PIC X(10).
006900
007000****************
007100 LINKAGE SECTION.
007200****************
007300     COPY XTXID.
007400     EJECT
007500*********************************************
007600 PROCEDURE DIVISION USING WK-C-XTXID-RECORD.
007700*********************************************
007800 MAIN-MODULE.
007900     PERFORM A000-PROCESS-CALLED-ROUTINE
008000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008100     GOBACK.
008200
008300*----------------------------------------------------------------*
008400 A000-PROCESS-CALLED-ROUTINE.
008500*----------------------------------------------------------------*
008600     IF      WS-XTXID-SEQUENCE    =    999
008700             DISPLAY "OLBXTXID - SEQUENCE EXHAUSTED FOR RUN"
008800             GO TO Y900-ABNORMAL-TERMINATION.
008900
009000     ADD     1                    TO   WS-XTXID-SEQUENCE.
009100
009200     MOVE    SPACES               TO   WS-XTXID-BUILD.
009300     MOVE    "TXN"                TO   WS-XTXID-PREFIX.
009400     MOVE    WK-C-XTXID-RUN-DATE  TO   WS-XTXID-DATE-PART.
009500     MOVE    WK-C-XTXID-RUN-TIME  TO   WS-XTXID-TIME-PART.
009600     MOVE    WS-XTXID-SEQUENCE    TO   WS-XTXID-SEQ-PART.
009700     MOVE    WS-XTXID-BUILD       TO   WK-C-XTXID-TXN-ID.
009800
009900 A099-PROCESS-CALLED-ROUTINE-EX.
010000     EXIT.
010100*----------------------------------------------------------------*
010200 Y900-ABNORMAL-TERMINATION.
010300*----------------------------------------------------------------*
010400     MOVE    SPACES               TO   WK-C-XTXID-TXN-ID.
010500     GOBACK.
010600
010700******************************************************************
010800*************** END OF PROGRAM SOURCE - OLBXTXID ***************
010900******************************************************************
