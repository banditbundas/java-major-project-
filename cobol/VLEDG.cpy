000100******************************************************************
000200*    VLEDG    -  LINKAGE AREA FOR CALL "OLBVLEDG"                *
000300******************************************************************
000400*    TRANSACTION LEDGER APPEND - ONE CALL PER COMPLETED OR       *
000500*    FAILED TRANSACTION.  MODE="CLOS" CLOSES TXNLDGR AT END OF   *
000600*    RUN; ALL OTHER MODES WRITE ONE RECORD.  FIELDS BELOW MIRROR *
000700*    TXNLEDG.CPY FLAT, SINCE AN 01-LEVEL COPY CANNOT NEST UNDER  *
000800*    A 10-LEVEL ITEM.                                           *
000900*------------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*------------------------------------------------------------------
001200* TAG    DEV      DATE       DESCRIPTION
001300*------ -------- ---------- -------------------------------------
001400* OLB006  RCOBB    13/05/1988 - INITIAL VERSION.
001500* OLB090  SJOSHI   02/07/2009 - WK-C-VLEDG-AMOUNT WAS ZONED DISPLAY,
001600*                               NOT PACKED - REDECLARED COMP-3 TO
001700*                               MATCH HOUSE STANDARD ON MONETARY
001800*                               FIELDS.
001900*------------------------------------------------------------------
002000 01  WK-C-VLEDG-RECORD.
002100     05  WK-C-VLEDG-INPUT.
002200         10  WK-C-VLEDG-MODE         PIC X(04) VALUE "WRIT".
002300         10  WK-C-VLEDG-TXN-ID       PIC X(30).
002400         10  WK-C-VLEDG-FROM-ACCT    PIC X(20).
002500         10  WK-C-VLEDG-TO-ACCT      PIC X(20).
002600         10  WK-C-VLEDG-EXT-ACCT     PIC X(20).
002700         10  WK-C-VLEDG-AMOUNT       PIC S9(17)V99 COMP-3.
002800         10  WK-C-VLEDG-TYPE         PIC X(12).
002900         10  WK-C-VLEDG-STATUS       PIC X(10).
003000         10  WK-C-VLEDG-DESCRIPTION  PIC X(500).
003100         10  WK-C-VLEDG-DATE         PIC X(26).
003200         10  WK-C-VLEDG-REFERENCE    PIC X(30).
003300         10  WK-C-VLEDG-REMARKS      PIC X(500).
003400     05  WK-C-VLEDG-OUTPUT.
003500         10  WK-C-VLEDG-ERROR-CD     PIC X(07) VALUE SPACES.
003600     05  FILLER                      PIC X(01) VALUE SPACE.
003700