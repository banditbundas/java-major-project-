000100******************************************************************
000200*    TXNLEDG  -  TRANSACTION LEDGER RECORD                      *
000300******************************************************************
000400*    ONE RECORD PER POSTED OR REJECTED TRANSACTION.  WRITTEN     *
000500*    BY OLBVLEDG ONLY - THE LEDGER IS APPEND-ONLY, NEVER         *
000600*    REWRITTEN OR DELETED.  SAME LAYOUT SERVES AS THE WORKING    *
000700*    RECORD OLBVTXPO BUILDS BEFORE HANDING IT TO OLBVLEDG.       *
000800*------------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*------------------------------------------------------------------
001100* TAG    DEV      DATE       DESCRIPTION
001200*------ -------- ---------- -------------------------------------
001300* OLB002  RCOBB    02/05/1988 - INITIAL VERSION.
001400* OLB017  DSETH    14/01/1992 - ADD TXN-EXTERNAL-ACCOUNT FOR THE
001500*                               NEW EXTERNAL-TRANSFER REQUEST
001600*                               TYPE.
001700* OLB041  TKOH     21/09/1998 - Y2K: TXN-DATE MOVED FROM A 6-
001800*                               BYTE YYMMDD FIELD TO THE FULL
001900*                               26-BYTE CCYY-MM-DDTHH:MM:SS
002000*                               TIMESTAMP LAID OUT BELOW.
002100* OLB066  MPATEL   19/08/2006 - ADD TXN-REFERENCE - CUSTOMER
002200*                               SUPPLIED EXTERNAL REFERENCE NO.
002300* OLB086  SJOSHI   02/07/2009 - TXN-AMOUNT/TXNLEDG-TV-AMOUNT WERE
002400*                               ZONED DISPLAY, NOT PACKED - REDECLARED
002500*                               COMP-3 TO MATCH HOUSE STANDARD ON
002600*                               MONETARY FIELDS.  RECORD IS 9 BYTES
002700*                               SHORTER (1195 -> 1186).
002800*------------------------------------------------------------------
002900 01  TXNLEDG-RECORD.
003000     05  TXN-ID                      PIC X(30).
003100*                                     "TXN" + RUN DATE(8) + RUN
003200*                                     TIME(6) + 3-DIGIT SEQUENCE.
003300     05  TXN-FROM-ACCOUNT            PIC X(20).
003400     05  TXN-TO-ACCOUNT              PIC X(20).
003500     05  TXN-EXTERNAL-ACCOUNT        PIC X(20).
003600     05  TXN-AMOUNT                  PIC S9(17)V99 COMP-3.
003700     05  TXN-TYPE                    PIC X(12).
003800         88  TXN-TYPE-DEPOSIT             VALUE "DEPOSIT".
003900         88  TXN-TYPE-WITHDRAWAL          VALUE "WITHDRAWAL".
004000         88  TXN-TYPE-TRANSFER            VALUE "TRANSFER".
004100         88  TXN-TYPE-BILL-PAYMENT        VALUE "BILL_PAYMENT".
004200         88  TXN-TYPE-RECHARGE            VALUE "RECHARGE".
004300         88  TXN-TYPE-INTEREST            VALUE "INTEREST".
004400     05  TXN-STATUS                  PIC X(10).
004500         88  TXN-STATUS-PENDING           VALUE "PENDING".
004600         88  TXN-STATUS-COMPLETED         VALUE "COMPLETED".
004700         88  TXN-STATUS-FAILED            VALUE "FAILED".
004800         88  TXN-STATUS-CANCELLED         VALUE "CANCELLED".
004900     05  TXN-DESCRIPTION             PIC X(500).
005000     05  TXN-DATE                    PIC X(26).
005100     05  TXN-DATE-PARTS  REDEFINES TXN-DATE.
005200         10  TXN-DATE-CCYY           PIC X(04).
005300         10  FILLER                  PIC X(01).
005400         10  TXN-DATE-MM             PIC X(02).
005500         10  FILLER                  PIC X(01).
005600         10  TXN-DATE-DD             PIC X(02).
005700         10  FILLER                  PIC X(01).
005800         10  TXN-DATE-HH             PIC X(02).
005900         10  FILLER                  PIC X(01).
006000         10  TXN-DATE-MN             PIC X(02).
006100         10  FILLER                  PIC X(01).
006200         10  TXN-DATE-SS             PIC X(02).
006300         10  FILLER                  PIC X(07).
006400     05  TXN-REFERENCE               PIC X(30).
006500     05  TXN-REMARKS                 PIC X(500).
006600     05  FILLER                      PIC X(08).
006700*------------------------------------------------------------------
006800* ALTERNATE VIEW FOR THE CONTROL-REPORT ACCUMULATOR IN OLBPOSTR -
006900* LETS THE CONTROL-TOTAL PARAGRAPH SEE TYPE/AMOUNT/STATUS WITHOUT
007000* QUALIFYING THROUGH THE FULL RECORD.
007100*------------------------------------------------------------------
007200 01  TXNLEDG-TOTALS-VIEW  REDEFINES TXNLEDG-RECORD.
007300     05  FILLER                      PIC X(90).
007400     05  TXNLEDG-TV-AMOUNT           PIC S9(17)V99 COMP-3.
007500     05  TXNLEDG-TV-TYPE             PIC X(12).
007600     05  TXNLEDG-TV-STATUS           PIC X(10).
007700     05  FILLER                      PIC X(1064).
